000100****************************************************************
000200*                                                               *
000300*           Personal Money Manager - Dashboard Service            *
000400*         Weekly / Monthly / Yearly / Custom Summary Report       *
000500*                                                               *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100**
001200      program-id.         pm050.
001300**
001400*    Author.             R L Fenwick, 27/11/1982
001500*                        For Applewood Computers.
001600**
001700*    Installation.       Applewood Computers.
001800**
001900*    Date-Written.       27/11/1982.
002000**
002100*    Date-Compiled.
002200**
002300*    Security.           Copyright (C) 1982-2026, Applewood Computers.
002400*                        Distributed under the GNU General Public License.
002500*                        See the file COPYING for details.
002600**
002700*    Remarks.            Dashboard Service.  Works out the period
002800*                        boundaries for the request (week/month/year/
002900*                        custom), asks pm030 for the period's totals
003000*                        and category breakdown, asks pm010 for the
003100*                        current total balance across all accounts,
003200*                        builds the period-comparison table via maps04,
003300*                        and prints the whole lot through Report Writer
003400*                        to SUMMARY-REPORT - the same Report Section
003500*                        shape the old payment register used.
003600**
003700*    Version.            See Prog-Name below.
003800**
003900*    Called modules.     pm010. (Total-Balance)  pm020. (Lookup)
004000*                        pm030. (Totals, Category-Summary)  maps04.
004100*                        (period boundaries, labels).
004200**
004300* changes:
004400* 27/11/25 rlf - 1.0.00 Written.
004500* 04/12/25 rlf - 1.0.01 Category-Footing rows were printing in table
004600*                order, not amount order - added b080-Sort-Categories.
004700* 11/12/25 rlf - 1.0.02 Weekly/Monthly/Yearly period-comparison row
004800*                counts corrected to 4/6/3, was defaulting all three
004900*                to 6 rows.
005000* 15/12/25 rlf - 1.0.03 Was reference-modifying PM-Flt-Start-Ts/End-Ts
005100*                (both comp) to build the period window - replaced with
005200*                the Pbs/Pbe break groups.  Also added b070 to pull
005300*                category name/icon/type from pm020 before printing,
005400*                and widened the sort swap area to the full 78 byte row.
005500* 09/08/26 rlf - 1.0.04 Audit query #4471 - b071 was stamping Cs-Type
005600*                from the category master's Cat-Type after pm030 had
005700*                already set it from the first transaction seen -
005800*                stopped clobbering it here, the master's type isn't
005900*                the group's type.
006000*
006100*************************************************************************
006200*
006300* Copyright Notice.
006400* ****************
006500*
006600* These files and programs are part of the Personal Money Manager
006700* batch suite and are Copyright (c) Applewood Computers 1982-2026.
006800*
006900* This program is free software; you can redistribute it and/or modify
007000* it under the terms of the GNU General Public License as published by
007100* the Free Software Foundation; version 3 and later, for personal
007200* usage only and that includes use within a business but without
007300* repackaging or for Resale in any way.
007400*
007500* This program is distributed in the hope that it will be useful, but WITHOUT
007600* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007700* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007800* for more details.
007900*
008000*************************************************************************
008100*
008200 environment             division.
008300*===============================
008400*
008500 configuration section.
008600 special-names.
008700     C01 is Top-Of-Form.
008800*
008900 input-output            section.
009000 file-control.
009100     select   Print-File   assign to "PMDASH.PRT"
009200              organization is line sequential
009300              file status is Print-File-Status.
009400*
009500 data                    division.
009600*===============================
009700 file section.
009800*------------
009900 fd  Print-File
010000     reports are Dashboard-Summary-Report.
010100*
010200 report section.
010300*--------------
010400*
010500 RD  Dashboard-Summary-Report
010600     control      final
010700     page limit   WS-Page-Lines
010800     heading      1
010900     first detail 5
011000     last  detail WS-Page-Lines.
011100*
011200 01  Dsum-Page-Head  type page heading.
011300     03  line  1.
011400         05  col   1     pic x(17)   source Prog-Name.
011500         05  col  45     pic x(25)   value "Personal Money Manager".
011600         05  col 115     pic x(5)    value "Page ".
011700         05  col 120     pic zz9     source Page-Counter.
011800     03  line  3.
011900         05  col  40     pic x(45)   value "Dashboard Summary".
012000     03  line  4.
012100         05  col  40     pic x(12)   source PM-Period-Label.
012200     03  line  6.
012300         05  col   2                 value "Category".
012400         05  col  34                 value "Type".
012500         05  col  42                 value "Amount".
012600         05  col  56                 value "Count".
012700*
012800 01  Dsum-Category-Detail  type detail.
012900     03  line + 1.
013000         05  col   2     pic x(30)   source Cs-Cat-Name (PM-Dsum-Cat-Ix).
013100         05  col  34     pic x(01)   source Cs-Type (PM-Dsum-Cat-Ix).
013200         05  col  40     pic z,zzz,zz9.99-  source Cs-Amount (PM-Dsum-Cat-Ix).
013300         05  col  57     pic zzzz9   source Cs-Count (PM-Dsum-Cat-Ix).
013400*
013500 01  Dsum-Period-Detail  type detail.
013600     03  line + 1.
013700         05  col   2     pic x(12)   source Pd-Label (PM-Dsum-Period-Ix).
013800         05  col  20     pic x(8)    value "Income".
013900         05  col  29     pic z,zzz,zz9.99-  source Pd-Income (PM-Dsum-Period-Ix).
014000         05  col  50     pic x(8)    value "Expense".
014100         05  col  59     pic z,zzz,zz9.99-  source Pd-Expense (PM-Dsum-Period-Ix).
014200*
014300 01  Dsum-Totals-Footing  type control footing final line plus 2.
014400     03  col   2         pic x(20)   value "Total Income".
014500     03  col  25         pic z,zzz,zz9.99-   source PM-Dsum-Total-Income.
014600     03  col  50         pic x(20)   value "Total Expense".
014700     03  col  73         pic z,zzz,zz9.99-   source PM-Dsum-Total-Expense.
014800 01  Dsum-Balance-Footing  type control footing final line plus 1.
014900     03  col   2         pic x(20)   value "Period Balance".
015000     03  col  25         pic z,zzz,zz9.99-   source PM-Dsum-Balance.
015100     03  col  50         pic x(24)   value "Total Across All Accounts".
015200     03  col  76         pic z,zzz,zz9.99-   source WS-Grand-Total-Balance.
015300*
015400 working-storage section.
015500*------------------------
015600*
015700 77  Prog-Name           pic x(15) value "PM050 (1.0.04)".
015800*
015900 01  Print-File-Status   pic xx    comp.
016000     88  Print-File-Ok            value "00".
016100*
016200 01  WS-Page-Lines       binary-char unsigned value 56.
016300*
016400 copy "pmacct.cob".
016500 copy "pmdsum.cob".
016600*
016700 01  PM-Period-Label     pic x(12).
016800*
016900 01  WS-Grand-Total-Balance  pic s9(9)v99  comp-3.
017000*
017100 01  WS-Sort-Ix          binary-long unsigned.
017200 01  WS-Sort-Ix2         binary-long unsigned.
017300 01  WS-Sort-Row         pic x(78).
017400 01  WS-Sort-Row-R redefines WS-Sort-Row.
017500     03  filler          pic x(78).
017600*
017700 copy "pmcat.cob".
017800*
017900*    Dummy list-output area for the pm020 call below - Lookup (func 3)
018000*    never touches it but the CALL still has to supply it.
018100*
018200 01  PM-Cat-List-Dummy.
018300     03  PM-Cat-List-Count   binary-long unsigned.
018400     03  PM-Cat-List-Row     occurs 1 times
018500                              indexed by PM-Cat-List-Ix.
018600         05  PCL-Cat-Id       pic x(16).
018700         05  PCL-Cat-Name     pic x(30).
018800         05  PCL-Cat-Icon     pic x(20).
018900         05  PCL-Cat-Type     pic x(01).
019000         05  filler           pic x(03).
019100*
019200 01  Maps04-Linkage.
019300     03  Maps04-Op           pic x(02).
019400     03  Maps04-Ccyy         pic 9(4)  comp.
019500     03  Maps04-Mm           pic 99    comp.
019600     03  Maps04-Dd           pic 99    comp.
019700     03  Maps04-Ccyy2        pic 9(4)  comp.
019800     03  Maps04-Mm2          pic 99    comp.
019900     03  Maps04-Dd2          pic 99    comp.
020000     03  Maps04-Delta        pic s9(5) comp.
020100     03  Maps04-Dow          pic 9     comp.
020200     03  Maps04-Label        pic x(12).
020300     03  filler              pic x(08).
020400*
020500 01  WS-Today-Break.
020600     03  WS-Td-Ccyy      pic 9(4).
020700     03  WS-Td-Mm        pic 99.
020800     03  WS-Td-Dd        pic 99.
020900     03  WS-Td-Hh        pic 99.
021000     03  WS-Td-Min       pic 99.
021100     03  WS-Td-Ss        pic 99.
021200 01  WS-Today-Break-N redefines WS-Today-Break
021300                         pic 9(14).
021400*
021500 01  WS-Walk-Break.
021600     03  WS-Wk-Ccyy      pic 9(4).
021700     03  WS-Wk-Mm        pic 99.
021800     03  WS-Wk-Dd        pic 99.
021900     03  filler          pic x(02).
022000 01  WS-Walk-Ix          binary-long unsigned.
022100*
022200*    Working fields used to assemble PM-Flt-Start-Ts/End-Ts a digit
022300*    group at a time - those two are COMP so they cannot be reference
022400*    modified directly.
022500*
022600 01  WS-Pbs-Break.
022700     03  WS-Pbs-Ccyy     pic 9(4).
022800     03  WS-Pbs-Mm       pic 99.
022900     03  WS-Pbs-Dd       pic 99.
023000     03  WS-Pbs-Hh       pic 99.
023100     03  WS-Pbs-Mi       pic 99.
023200     03  WS-Pbs-Ss       pic 99.
023300 01  WS-Pbs-Break-N redefines WS-Pbs-Break
023400                         pic 9(14).
023500*
023600 01  WS-Pbe-Break.
023700     03  WS-Pbe-Ccyy     pic 9(4).
023800     03  WS-Pbe-Mm       pic 99.
023900     03  WS-Pbe-Dd       pic 99.
024000     03  WS-Pbe-Hh       pic 99.
024100     03  WS-Pbe-Mi       pic 99.
024200     03  WS-Pbe-Ss       pic 99.
024300 01  WS-Pbe-Break-N redefines WS-Pbe-Break
024400                         pic 9(14).
024500*
024600 01  PM-Trn-Filter-Area.
024700     03  PM-Flt-Acct-Id      pic x(12).
024800     03  PM-Flt-Category     pic x(16).
024900     03  PM-Flt-Start-Ts     pic 9(14)  comp.
025000     03  PM-Flt-End-Ts       pic 9(14)  comp.
025100     03  PM-Flt-Out-Count    binary-long unsigned.
025200     03  PM-Flt-Out-Row      occurs 2000 times
025300                              indexed by PM-Flt-Ix.
025400         05  PFO-Trn-Id       pic x(12).
025500         05  PFO-Type         pic x(01).
025600         05  PFO-Amount       pic s9(9)v99 comp-3.
025700         05  PFO-Desc         pic x(40).
025800         05  PFO-Category     pic x(16).
025900         05  PFO-Acct-Id      pic x(12).
026000         05  PFO-Datetime     pic 9(14)    comp.
026100         05  PFO-Editable     pic x(01).
026200         05  filler           pic x(03).
026300*
026400 linkage section.
026500*---------------
026600 copy "pmcall.cob".
026700 copy "pmnames.cob".
026800*
026900 01  PM-Today-Ts         pic 9(14).
027000*
027100 procedure  division using PM-Calling-Data
027200                           PM-Today-Ts
027300                           File-Defs.
027400*===========================================
027500*
027600 aa000-Mainline          section.
027700********************************
027800*
027900     move     PM-Today-Ts to WS-Today-Break-N.
028000     perform  b010-Set-Period-Bounds.
028100     perform  b020-Get-Totals-And-Categories.
028200     perform  b030-Get-Grand-Total-Balance.
028300     perform  b040-Build-Period-Comparison.
028400     perform  b070-Fill-In-Category-Names.
028500     perform  b080-Sort-Categories.
028600     perform  aa050-Print-Report.
028700     goback.
028800*
028900 aa000-Exit.  exit section.
029000*
029100 b010-Set-Period-Bounds  section.
029200********************************
029300*
029400     evaluate true
029500         when PM-Dash-Weekly
029600              move "DW" to Maps04-Op
029700              move WS-Td-Ccyy to Maps04-Ccyy
029800              move WS-Td-Mm   to Maps04-Mm
029900              move WS-Td-Dd   to Maps04-Dd
030000              call "maps04" using Maps04-Linkage
030100              compute Maps04-Delta = zero - ( Maps04-Dow - 1 )
030200              move "AD" to Maps04-Op
030300              call "maps04" using Maps04-Linkage
030400              move Maps04-Ccyy to WS-Pbs-Ccyy
030500              move Maps04-Mm   to WS-Pbs-Mm
030600              move Maps04-Dd   to WS-Pbs-Dd
030700              move zero        to WS-Pbs-Hh WS-Pbs-Mi WS-Pbs-Ss
030800              move WS-Pbs-Break-N to PM-Flt-Start-Ts
030900              compute Maps04-Delta = 6
031000              move "AD" to Maps04-Op
031100              call "maps04" using Maps04-Linkage
031200              move Maps04-Ccyy to WS-Pbe-Ccyy
031300              move Maps04-Mm   to WS-Pbe-Mm
031400              move Maps04-Dd   to WS-Pbe-Dd
031500              move 23          to WS-Pbe-Hh
031600              move 59          to WS-Pbe-Mi
031700              move 59          to WS-Pbe-Ss
031800              move WS-Pbe-Break-N to PM-Flt-End-Ts
031900              move "WL" to Maps04-Op
032000              move WS-Pbs-Ccyy to Maps04-Ccyy
032100              move WS-Pbs-Mm   to Maps04-Mm
032200              move WS-Pbs-Dd   to Maps04-Dd
032300              call "maps04" using Maps04-Linkage
032400              move Maps04-Label to PM-Period-Label
032500         when PM-Dash-Monthly
032600              move WS-Td-Ccyy to WS-Pbs-Ccyy
032700              move WS-Td-Mm   to WS-Pbs-Mm
032800              move 1           to WS-Pbs-Dd
032900              move zero        to WS-Pbs-Hh WS-Pbs-Mi WS-Pbs-Ss
033000              move WS-Pbs-Break-N to PM-Flt-Start-Ts
033100              move "LD" to Maps04-Op
033200              move WS-Td-Ccyy to Maps04-Ccyy
033300              move WS-Td-Mm   to Maps04-Mm
033400              call "maps04" using Maps04-Linkage
033500              move WS-Td-Ccyy  to WS-Pbe-Ccyy
033600              move WS-Td-Mm    to WS-Pbe-Mm
033700              move Maps04-Dd   to WS-Pbe-Dd
033800              move 23          to WS-Pbe-Hh
033900              move 59          to WS-Pbe-Mi
034000              move 59          to WS-Pbe-Ss
034100              move WS-Pbe-Break-N to PM-Flt-End-Ts
034200              move "ML" to Maps04-Op
034300              move WS-Td-Ccyy to Maps04-Ccyy
034400              move WS-Td-Mm   to Maps04-Mm
034500              call "maps04" using Maps04-Linkage
034600              move Maps04-Label to PM-Period-Label
034700         when PM-Dash-Yearly
034800              move WS-Td-Ccyy to WS-Pbs-Ccyy
034900              move 1           to WS-Pbs-Mm
035000              move 1           to WS-Pbs-Dd
035100              move zero        to WS-Pbs-Hh WS-Pbs-Mi WS-Pbs-Ss
035200              move WS-Pbs-Break-N to PM-Flt-Start-Ts
035300              move WS-Td-Ccyy to WS-Pbe-Ccyy
035400              move 12          to WS-Pbe-Mm
035500              move 31          to WS-Pbe-Dd
035600              move 23          to WS-Pbe-Hh
035700              move 59          to WS-Pbe-Mi
035800              move 59          to WS-Pbe-Ss
035900              move WS-Pbe-Break-N to PM-Flt-End-Ts
036000              move WS-Td-Ccyy to PM-Period-Label (1:4)
036100              move spaces      to PM-Period-Label (5:8)
036200         when PM-Dash-Custom
036300              continue
036400         when other
036500              continue
036600     end-evaluate.
036700*
036800 b010-Exit.  exit section.
036900*
037000 b020-Get-Totals-And-Categories section.
037100***************************************
037200*
037300     move     5 to PM-Process-Func.
037400     call     "pm030" using PM-Calling-Data
037500                            PM-Transaction-Record
037600                            PM-Trn-Filter-Area
037700                            PM-Dashboard-Summary
037800                            PM-Today-Ts
037900                            File-Defs.
038000     move     6 to PM-Process-Func.
038100     call     "pm030" using PM-Calling-Data
038200                            PM-Transaction-Record
038300                            PM-Trn-Filter-Area
038400                            PM-Dashboard-Summary
038500                            PM-Today-Ts
038600                            File-Defs.
038700*
038800 b020-Exit.  exit section.
038900*
039000 b030-Get-Grand-Total-Balance section.
039100*************************************
039200*
039300     move     spaces to Acct-Id.
039400     move     5      to PM-Process-Func.
039500     call     "pm010" using PM-Calling-Data
039600                            PM-Account-Record
039700                            File-Defs.
039800     move     Acct-Balance to WS-Grand-Total-Balance.
039900*
040000 b030-Exit.  exit section.
040100*
040200 b040-Build-Period-Comparison section.
040300*************************************
040400*
040500     evaluate true
040600         when PM-Dash-Weekly
040700              move 4 to PM-Dsum-Period-Row-Cnt
040800         when PM-Dash-Monthly
040900              move 6 to PM-Dsum-Period-Row-Cnt
041000         when PM-Dash-Yearly
041100              move 3 to PM-Dsum-Period-Row-Cnt
041200         when other
041300              move zero to PM-Dsum-Period-Row-Cnt
041400     end-evaluate.
041500*
041600     if       PM-Dsum-Period-Row-Cnt > zero
041700              perform b050-Build-One-Period-Row
041800                        varying WS-Walk-Ix from 1 by 1
041900                        until WS-Walk-Ix > PM-Dsum-Period-Row-Cnt
042000     end-if.
042100*
042200 b040-Exit.  exit section.
042300*
042400 b050-Build-One-Period-Row section.
042500**********************************
042600*
042700     set      PM-Dsum-Period-Ix to WS-Walk-Ix.
042800     evaluate true
042900         when PM-Dash-Weekly
043000              compute Maps04-Delta = zero -
043100                        ( ( PM-Dsum-Period-Row-Cnt - WS-Walk-Ix ) * 7 )
043200              move WS-Td-Ccyy to Maps04-Ccyy
043300              move WS-Td-Mm   to Maps04-Mm
043400              move WS-Td-Dd   to Maps04-Dd
043500              move "DW" to Maps04-Op
043600              call "maps04" using Maps04-Linkage
043700              compute Maps04-Delta = Maps04-Delta - ( Maps04-Dow - 1 )
043800              move "AD" to Maps04-Op
043900              call "maps04" using Maps04-Linkage
044000              move Maps04-Ccyy to WS-Wk-Ccyy
044100              move Maps04-Mm   to WS-Wk-Mm
044200              move Maps04-Dd   to WS-Wk-Dd
044300              move "WL" to Maps04-Op
044400              call "maps04" using Maps04-Linkage
044500              move Maps04-Label to Pd-Label (PM-Dsum-Period-Ix)
044600         when PM-Dash-Monthly
044700              move WS-Td-Ccyy to Maps04-Ccyy
044800              move WS-Td-Mm   to Maps04-Mm
044900              compute Maps04-Delta = PM-Dsum-Period-Row-Cnt - WS-Walk-Ix
045000              move "SM" to Maps04-Op
045100              call "maps04" using Maps04-Linkage
045200              move Maps04-Ccyy to WS-Wk-Ccyy
045300              move Maps04-Mm   to WS-Wk-Mm
045400              move "ML" to Maps04-Op
045500              call "maps04" using Maps04-Linkage
045600              move Maps04-Label to Pd-Label (PM-Dsum-Period-Ix)
045700         when PM-Dash-Yearly
045800              compute WS-Wk-Ccyy =
045900                        WS-Td-Ccyy - ( PM-Dsum-Period-Row-Cnt - WS-Walk-Ix )
046000              move WS-Wk-Ccyy to Pd-Label (PM-Dsum-Period-Ix) (1:4)
046100              move spaces     to Pd-Label (PM-Dsum-Period-Ix) (5:8)
046200     end-evaluate.
046300*
046400     move     zero to Pd-Income (PM-Dsum-Period-Ix).
046500     move     zero to Pd-Expense (PM-Dsum-Period-Ix).
046600*
046700 b050-Exit.  exit section.
046800*
046900 b070-Fill-In-Category-Names section.
047000********************************
047100*
047200*    pm030's category summary only knows the category id off the
047300*    transaction rows - the name/icon/type have to come from pm020's
047400*    own table before the report is printed.
047500*
047600     perform  b071-Fill-In-One-Category
047700               varying PM-Dsum-Cat-Ix from 1 by 1
047800               until PM-Dsum-Cat-Ix > PM-Dsum-Cat-Cnt.
047900*
048000 b070-Exit.  exit section.
048100*
048200 b071-Fill-In-One-Category section.
048300**********************************
048400*    09/08/26 rlf - Cs-Type is the first transaction's own type, set
048500*    by pm030 when the row was opened - leave it alone here, the
048600*    category master's Cat-Type isn't the same thing and was papering
048700*    over a blank field query #4471 turned up.  Name/icon still come
048800*    off the master, with pm020 now carrying its own id/Receipt
048900*    fallback when the lookup misses.
049000*
049100     move     Cs-Cat-Id (PM-Dsum-Cat-Ix) to Cat-Id.
049200     move     3 to PM-Process-Func.
049300     call     "pm020" using PM-Calling-Data
049400                            PM-Category-Record
049500                            PM-Cat-List-Dummy
049600                            File-Defs.
049700     move     Cat-Name to Cs-Cat-Name (PM-Dsum-Cat-Ix).
049800     move     Cat-Icon to Cs-Icon (PM-Dsum-Cat-Ix).
049900*
050000 b071-Exit.  exit section.
050100*
050200 b080-Sort-Categories    section.
050300********************************
050400*
050500*    Simple bubble sort, highest amount first - there are never more
050600*    than 40 categories so this costs nothing worth measuring.
050700*
050800     perform  b081-Sort-One-Pass
050900               varying WS-Sort-Ix from 1 by 1
051000               until WS-Sort-Ix not < PM-Dsum-Cat-Cnt.
051100*
051200 b080-Exit.  exit section.
051300*
051400 b081-Sort-One-Pass      section.
051500********************************
051600*
051700     perform  b082-Compare-One-Pair
051800               varying WS-Sort-Ix2 from 1 by 1
051900               until WS-Sort-Ix2 not < ( PM-Dsum-Cat-Cnt - WS-Sort-Ix + 1 ).
052000*
052100 b081-Exit.  exit section.
052200*
052300 b082-Compare-One-Pair   section.
052400********************************
052500*
052600     if       Cs-Amount (WS-Sort-Ix2) < Cs-Amount (WS-Sort-Ix2 + 1)
052700              move PM-Dsum-Cat-Tbl (WS-Sort-Ix2)   to WS-Sort-Row
052800              move PM-Dsum-Cat-Tbl (WS-Sort-Ix2 + 1)
052900                to PM-Dsum-Cat-Tbl (WS-Sort-Ix2)
053000              move WS-Sort-Row to PM-Dsum-Cat-Tbl (WS-Sort-Ix2 + 1)
053100     end-if.
053200*
053300 b082-Exit.  exit section.
053400*
053500 aa050-Print-Report      section.
053600********************************
053700*
053800     open     output Print-File.
053900     initiate Dashboard-Summary-Report.
054000     perform  aa051-Generate-One-Category
054100               varying PM-Dsum-Cat-Ix from 1 by 1
054200               until PM-Dsum-Cat-Ix > PM-Dsum-Cat-Cnt.
054300     perform  aa052-Generate-One-Period
054400               varying PM-Dsum-Period-Ix from 1 by 1
054500               until PM-Dsum-Period-Ix > PM-Dsum-Period-Row-Cnt.
054600     terminate Dashboard-Summary-Report.
054700     close    Print-File.
054800*
054900 aa050-Exit.  exit section.
055000*
055100 aa051-Generate-One-Category section.
055200************************************
055300*
055400     generate Dsum-Category-Detail.
055500*
055600 aa051-Exit.  exit section.
055700*
055800 aa052-Generate-One-Period section.
055900**********************************
056000*
056100     generate Dsum-Period-Detail.
056200*
056300 aa052-Exit.  exit section.
056400*
