000100****************************************************************
000200*                                                               *
000300*           Personal Money Manager - Transaction Service         *
000400*              The core posting engine of the suite.            *
000500*                                                               *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100**
001200      program-id.         pm030.
001300**
001400*    Author.             R L Fenwick, 25/11/1982
001500*                        For Applewood Computers.
001600**
001700*    Installation.       Applewood Computers.
001800**
001900*    Date-Written.       25/11/1982.
002000**
002100*    Date-Compiled.
002200**
002300*    Security.           Copyright (C) 1982-2026, Applewood Computers.
002400*                        Distributed under the GNU General Public License.
002500*                        See the file COPYING for details.
002600**
002700*    Remarks.            Transaction Service.  Loads TRANSACTION-FILE
002800*                        into a working table behind a run-control
002900*                        header row (read/posted/rejected counts, same
003000*                        idea as the old payroll cheque file's header),
003100*                        posts/updates/deletes against the table and
003200*                        the matching account balance, and answers
003300*                        select-filtered/totals/category-summary
003400*                        requests for DashboardService.
003500**
003600*    Version.            See Prog-Name below.
003700**
003800*    Called modules.     pm010. (Apply-Delta)  maps04. (edit-window test)
003900**
004000* changes:
004100* 25/11/25 rlf - 1.0.00 Written.
004200* 02/12/25 rlf - 1.0.01 Update/Delete now reverse the OLD amount's
004300*                effect on the account before posting the new one -
004400*                was double-counting the original amount.
004500* 09/12/25 rlf - 1.0.02 Edit-window test moved out to b110 so
004600*                Select-Filtered can also flag the "can still edit"
004700*                marker on each row handed back.
004800* 10/12/25 rlf - 1.0.03 Edit-window hour arithmetic redone with a
004900*                plain MOVE into a broken-down working field - the
005000*                earlier cut used FUNCTION NUMVAL on a COMP item,
005100*                which is both against house policy and wrong.
005200* 15/12/25 rlf - 1.0.04 Table loops now drive a separate paragraph per
005300*                house standard - no more inline PERFORM ... END-PERFORM.
005400* 09/08/26 rlf - 1.0.05 Audit query #4471 - Post-New was storing and
005500*                posting a new transaction with no edit at all.  Added
005600*                b105 to reject a non-positive amount or a blank
005700*                required field before the row is stored.  Also had
005800*                Accumulate-Category stamp Cs-Type from the first
005900*                transaction's own type, per the same query - was
006000*                left blank and DashboardService was papering over it
006100*                from the category master.
006200*
006300*************************************************************************
006400*
006500* Copyright Notice.
006600* ****************
006700*
006800* These files and programs are part of the Personal Money Manager
006900* batch suite and are Copyright (c) Applewood Computers 1982-2026.
007000*
007100* This program is free software; you can redistribute it and/or modify
007200* it under the terms of the GNU General Public License as published by
007300* the Free Software Foundation; version 3 and later, for personal
007400* usage only and that includes use within a business but without
007500* repackaging or for Resale in any way.
007600*
007700* This program is distributed in the hope that it will be useful, but WITHOUT
007800* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007900* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008000* for more details.
008100*
008200*************************************************************************
008300*
008400 environment             division.
008500*===============================
008600*
008700 configuration section.
008800 special-names.
008900     C01 is Top-Of-Form.
009000*
009100 input-output            section.
009200 file-control.
009300     select   Trn-File    assign to "PMTRN.DAT"
009400              organization is line sequential
009500              file status is Trn-File-Status.
009600*
009700 data                    division.
009800*===============================
009900 file section.
010000*------------
010100 fd  Trn-File.
010200 01  Trn-File-Rec        pic x(167).
010300*
010400 working-storage section.
010500*------------------------
010600*
010700 77  Prog-Name           pic x(15) value "PM030 (1.0.05)".
010800*
010900 01  Trn-File-Status     pic xx    comp.
011000     88  Trn-File-Ok              value "00".
011100     88  Trn-File-Eof             value "10".
011200     88  Trn-File-Na              value "35".
011300*
011400 copy "pmtrn.cob".
011500 copy "pmacct.cob".
011600*
011700 01  WS-Trn-Hdr-Row      pic x(167).
011800 01  WS-Trn-Hdr-Row-R redefines WS-Trn-Hdr-Row.
011900     03  WShdr-Id            pic x(12).
012000     03  WShdr-Read-Cnt      binary-long unsigned.
012100     03  WShdr-Posted-Cnt    binary-long unsigned.
012200     03  WShdr-Rejected-Cnt  binary-long unsigned.
012300     03  filler              pic x(143).
012400*
012500 01  WS-Transaction-Table.
012600     03  WS-Transaction-Count  binary-long unsigned.
012700     03  WS-Trn-Row            occurs 2000 times
012800                                indexed by WS-Trn-Ix, WS-Trn-Ix2,
012900                                           WS-Trn-Ix3.
013000         05  WS-Trn-Rec        pic x(167).
013100         05  WS-Trn-Rec-R redefines WS-Trn-Rec.
013200             07  WStrn-Id         pic x(12).
013300             07  WStrn-Type       pic x(01).
013400             07  WStrn-Amount     pic s9(9)v99 comp-3.
013500             07  WStrn-Desc       pic x(40).
013600             07  WStrn-Category   pic x(16).
013700             07  WStrn-Division   pic x(01).
013800             07  WStrn-Acct-Id    pic x(12).
013900             07  WStrn-Datetime   pic 9(14)    comp.
014000             07  WStrn-Created-Ts pic 9(14)    comp.
014100             07  WStrn-Updated-Ts pic 9(14)    comp.
014200             07  filler           pic x(55).
014300*
014400 01  WS-Found-Flag       pic x     value "N".
014500     88  WS-Found                  value "Y".
014600     88  WS-Not-Found              value "N".
014700 01  WS-First-Row-Flag   pic x     value "Y".
014800     88  WS-First-Row               value "Y".
014900*
015000 01  WS-Reverse-Delta    pic s9(9)v99  comp-3.
015100 01  WS-Signed-Amount    pic s9(9)v99  comp-3.
015200*
015300*    Edit-window working fields - created/now broken down one at a
015400*    time through WS-Ts-Break so the hour can be picked off without
015500*    reference-modifying a COMP item or calling an intrinsic FUNCTION.
015600*
015700 01  WS-Edit-Window.
015800     03  WS-Ew-Created-Ts     pic 9(14)  comp.
015900     03  WS-Ew-Now-Ts         pic 9(14)  comp.
016000     03  WS-Ew-Hours-Elapsed  binary-long.
016100     03  WS-Ew-Editable       pic x      value "N".
016200         88  WS-Ew-Is-Editable          value "Y".
016300         88  WS-Ew-Not-Editable         value "N".
016400     03  filler               pic x(04).
016500*
016600*    New-posting edit check - required fields and amount sign,
016700*    house rule per the ticket that added b105 below.
016800*
016900 01  WS-New-Txn-Check.
017000     03  WS-New-Txn-Flag      pic x      value "Y".
017100         88  WS-New-Txn-Is-Valid        value "Y".
017200         88  WS-New-Txn-Not-Valid       value "N".
017300     03  filler               pic x(09).
017400*
017500 01  WS-Ts-Break.
017600     03  WS-Ts-Ccyy      pic 9(4).
017700     03  WS-Ts-Mm        pic 99.
017800     03  WS-Ts-Dd        pic 99.
017900     03  WS-Ts-Hh        pic 99.
018000     03  WS-Ts-Min       pic 99.
018100     03  WS-Ts-Ss        pic 99.
018200 01  WS-Ts-Break-N redefines WS-Ts-Break
018300                         pic 9(14).
018400*
018500 01  WS-Ts2-Break.
018600     03  WS-Ts2-Ccyy     pic 9(4).
018700     03  WS-Ts2-Mm       pic 99.
018800     03  WS-Ts2-Dd       pic 99.
018900     03  WS-Ts2-Hh       pic 99.
019000     03  WS-Ts2-Min      pic 99.
019100     03  WS-Ts2-Ss       pic 99.
019200 01  WS-Ts2-Break-N redefines WS-Ts2-Break
019300                         pic 9(14).
019400*
019500 01  Maps04-Linkage.
019600     03  Maps04-Op           pic x(02).
019700     03  Maps04-Ccyy         pic 9(4)  comp.
019800     03  Maps04-Mm           pic 99    comp.
019900     03  Maps04-Dd           pic 99    comp.
020000     03  Maps04-Ccyy2        pic 9(4)  comp.
020100     03  Maps04-Mm2          pic 99    comp.
020200     03  Maps04-Dd2          pic 99    comp.
020300     03  Maps04-Delta        pic s9(5) comp.
020400     03  Maps04-Dow          pic 9     comp.
020500     03  Maps04-Label        pic x(12).
020600     03  filler              pic x(08).
020700*
020800 linkage section.
020900*---------------
021000 copy "pmcall.cob".
021100 copy "pmnames.cob".
021200 copy "pmdsum.cob".
021300*
021400*    Today's timestamp, passed down from pm000 - ccyymmddhhmmss.
021500*
021600 01  PM-Today-Ts         pic 9(14).
021700*
021800*    Select-Filtered / Totals / Category-Summary all filter on this
021900*    account/category/date-range, output rows go back in PM-Trn-Filter.
022000*
022100 01  PM-Trn-Filter.
022200     03  PM-Flt-Acct-Id      pic x(12).
022300     03  PM-Flt-Category     pic x(16).
022400     03  PM-Flt-Start-Ts     pic 9(14)  comp.
022500     03  PM-Flt-End-Ts       pic 9(14)  comp.
022600     03  PM-Flt-Out-Count    binary-long unsigned.
022700     03  PM-Flt-Out-Row      occurs 2000 times
022800                              indexed by PM-Flt-Ix.
022900         05  PFO-Trn-Id       pic x(12).
023000         05  PFO-Type         pic x(01).
023100         05  PFO-Amount       pic s9(9)v99 comp-3.
023200         05  PFO-Desc         pic x(40).
023300         05  PFO-Category     pic x(16).
023400         05  PFO-Acct-Id      pic x(12).
023500         05  PFO-Datetime     pic 9(14)    comp.
023600         05  PFO-Editable     pic x(01).
023700         05  filler           pic x(03).
023800*
023900 procedure  division using PM-Calling-Data
024000                           PM-Transaction-Record
024100                           PM-Trn-Filter
024200                           PM-Dashboard-Summary
024300                           PM-Today-Ts
024400                           File-Defs.
024500*===========================================
024600*
024700 aa000-Mainline          section.
024800********************************
024900*
025000     perform  b010-Load-Transactions.
025100     evaluate true
025200         when PM-Trn-Post-New        perform c010-Post-New
025300         when PM-Trn-Update          perform c020-Update-Txn
025400         when PM-Trn-Delete          perform c030-Delete-Txn
025500         when PM-Trn-Select-Filtered perform c040-Select-Filtered
025600         when PM-Trn-Totals          perform c050-Totals
025700         when PM-Trn-Cat-Summary     perform c060-Category-Summary
025800         when other                  continue
025900     end-evaluate.
026000     goback.
026100*
026200 aa000-Exit.  exit section.
026300*
026400 b010-Load-Transactions  section.
026500********************************
026600*
026700     move     zero to WS-Transaction-Count.
026800     move     zero to WShdr-Read-Cnt WShdr-Posted-Cnt WShdr-Rejected-Cnt.
026900     set      WS-First-Row to true.
027000     open     input Trn-File.
027100     if       not Trn-File-Na
027200              perform b011-Read-One-Transaction until Trn-File-Eof
027300     end-if.
027400     close    Trn-File.
027500*
027600 b010-Exit.  exit section.
027700*
027800 b011-Read-One-Transaction section.
027900**********************************
028000*
028100     read     Trn-File
028200         at end  set Trn-File-Eof to true
028300                 go to b011-Exit.
028400     if       WS-First-Row
028500              move "N" to WS-First-Row-Flag
028600              move Trn-File-Rec to WS-Trn-Hdr-Row
028700              if    WShdr-Id not = "000000000000"
028800                    perform b016-Store-Row
028900              end-if
029000     else
029100              perform b016-Store-Row
029200     end-if.
029300*
029400 b011-Exit.  exit section.
029500*
029600 b016-Store-Row          section.
029700********************************
029800*
029900     add      1 to WS-Transaction-Count.
030000     set      WS-Trn-Ix to WS-Transaction-Count.
030100     move     Trn-File-Rec to WS-Trn-Rec (WS-Trn-Ix).
030200     add      1 to WShdr-Read-Cnt.
030300*
030400 b016-Exit.  exit section.
030500*
030600 b090-Rewrite-Transactions section.
030700**********************************
030800*
030900     open     output Trn-File.
031000     move     "000000000000" to WShdr-Id.
031100     move     WS-Trn-Hdr-Row to Trn-File-Rec.
031200     write    Trn-File-Rec.
031300     perform  b091-Write-One-Transaction
031400               varying WS-Trn-Ix from 1 by 1
031500               until WS-Trn-Ix > WS-Transaction-Count.
031600     close    Trn-File.
031700*
031800 b090-Exit.  exit section.
031900*
032000 b091-Write-One-Transaction section.
032100***********************************
032200*
032300     move     WS-Trn-Rec (WS-Trn-Ix) to Trn-File-Rec.
032400     write    Trn-File-Rec.
032500*
032600 b091-Exit.  exit section.
032700*
032800 b100-Find-Transaction   section.
032900********************************
033000*
033100     set      WS-Not-Found to true.
033200     perform  b101-Test-One-Transaction
033300               varying WS-Trn-Ix from 1 by 1
033400               until WS-Trn-Ix > WS-Transaction-Count or WS-Found.
033500*
033600 b100-Exit.  exit section.
033700*
033800 b101-Test-One-Transaction section.
033900**********************************
034000*
034100     if       WStrn-Id (WS-Trn-Ix) = Trn-Id
034200              set WS-Found to true
034300     end-if.
034400*
034500 b101-Exit.  exit section.
034600*
034700 b110-Test-Editable      section.
034800********************************
034900*
035000*    12 whole hours from WS-Ew-Created-Ts to today - editable while
035100*    the elapsed hours come out under 12.
035200*
035300     move     PM-Today-Ts to WS-Ew-Now-Ts.
035400     move     WS-Ew-Created-Ts to WS-Ts-Break-N.
035500     move     WS-Ew-Now-Ts     to WS-Ts2-Break-N.
035600*
035700     move     "DF"        to Maps04-Op.
035800     move     WS-Ts-Ccyy  to Maps04-Ccyy.
035900     move     WS-Ts-Mm    to Maps04-Mm.
036000     move     WS-Ts-Dd    to Maps04-Dd.
036100     move     WS-Ts2-Ccyy to Maps04-Ccyy2.
036200     move     WS-Ts2-Mm   to Maps04-Mm2.
036300     move     WS-Ts2-Dd   to Maps04-Dd2.
036400     call     "maps04" using Maps04-Linkage.
036500*
036600     compute  WS-Ew-Hours-Elapsed =
036700                 ( Maps04-Delta * 24 ) + WS-Ts2-Hh - WS-Ts-Hh.
036800     if       WS-Ew-Hours-Elapsed < 12
036900              set WS-Ew-Is-Editable to true
037000     else
037100              set WS-Ew-Not-Editable to true
037200     end-if.
037300*
037400 b110-Exit.  exit section.
037500*
037600 b105-Validate-New-Txn   section.
037700********************************
037800*    09/08/26 rlf - amount and required-field edit for a new posting,
037900*    house rule 1 off the spec sheet - reject, don't store, don't post.
038000*    First field that's bad wins - no point piling on more than one
038100*    reject message.
038200*
038300     set      WS-New-Txn-Is-Valid to true.
038400     if       Trn-Amount not > zero
038500              move "PM030 amount must be positive" to PM-Reject-Msg
038600              set  WS-New-Txn-Not-Valid to true
038700              go to b105-Exit.
038800     if       Trn-Type = spaces
038900              move "PM030 type is required" to PM-Reject-Msg
039000              set  WS-New-Txn-Not-Valid to true
039100              go to b105-Exit.
039200     if       Trn-Desc = spaces
039300              move "PM030 description is required" to PM-Reject-Msg
039400              set  WS-New-Txn-Not-Valid to true
039500              go to b105-Exit.
039600     if       Trn-Category = spaces
039700              move "PM030 category is required" to PM-Reject-Msg
039800              set  WS-New-Txn-Not-Valid to true
039900              go to b105-Exit.
040000     if       Trn-Division = spaces
040100              move "PM030 division is required" to PM-Reject-Msg
040200              set  WS-New-Txn-Not-Valid to true
040300              go to b105-Exit.
040400     if       Trn-Acct-Id = spaces
040500              move "PM030 account id is required" to PM-Reject-Msg
040600              set  WS-New-Txn-Not-Valid to true
040700              go to b105-Exit.
040800     if       Trn-Datetime = zero
040900              move "PM030 date-time is required" to PM-Reject-Msg
041000              set  WS-New-Txn-Not-Valid to true.
041100*
041200 b105-Exit.  exit section.
041300*
041400 c010-Post-New           section.
041500********************************
041600*
041700     perform  b105-Validate-New-Txn.
041800     if       WS-New-Txn-Is-Valid
041900              add      1 to WS-Transaction-Count
042000              set      WS-Trn-Ix to WS-Transaction-Count
042100              move     Trn-Id       to WStrn-Id (WS-Trn-Ix)
042200              move     Trn-Type     to WStrn-Type (WS-Trn-Ix)
042300              move     Trn-Amount   to WStrn-Amount (WS-Trn-Ix)
042400              move     Trn-Desc     to WStrn-Desc (WS-Trn-Ix)
042500              move     Trn-Category to WStrn-Category (WS-Trn-Ix)
042600              move     Trn-Division to WStrn-Division (WS-Trn-Ix)
042700              move     Trn-Acct-Id  to WStrn-Acct-Id (WS-Trn-Ix)
042800              move     Trn-Datetime to WStrn-Datetime (WS-Trn-Ix)
042900              move     PM-Today-Ts  to WStrn-Created-Ts (WS-Trn-Ix)
043000                                       WStrn-Updated-Ts (WS-Trn-Ix)
043100              if       Trn-Type = "I"
043200                       move Trn-Amount to WS-Signed-Amount
043300              else
043400                       compute WS-Signed-Amount = zero - Trn-Amount
043500              end-if
043600              move     Trn-Acct-Id      to Acct-Id
043700              move     WS-Signed-Amount to Acct-Balance
043800              move     4                to PM-Process-Func
043900              call     "pm010" using PM-Calling-Data
044000                                     PM-Account-Record
044100                                     File-Defs
044200              add      1 to WShdr-Posted-Cnt
044300              perform  b090-Rewrite-Transactions
044400     end-if.
044500*
044600 c010-Exit.  exit section.
044700*
044800 c020-Update-Txn         section.
044900********************************
045000*
045100     perform  b100-Find-Transaction.
045200     if       WS-Not-Found
045300              move "PM030 unknown transaction" to PM-Reject-Msg
045400     else
045500              move  WStrn-Created-Ts (WS-Trn-Ix) to WS-Ew-Created-Ts
045600              perform b110-Test-Editable
045700              if      WS-Ew-Not-Editable
045800                      move "PM030 edit window has closed" to PM-Reject-Msg
045900              else
046000                      perform b120-Reverse-Old-Amount
046100                      move  Trn-Type     to WStrn-Type (WS-Trn-Ix)
046200                      move  Trn-Amount   to WStrn-Amount (WS-Trn-Ix)
046300                      move  Trn-Desc     to WStrn-Desc (WS-Trn-Ix)
046400                      move  Trn-Category to WStrn-Category (WS-Trn-Ix)
046500                      move  Trn-Division to WStrn-Division (WS-Trn-Ix)
046600                      move  PM-Today-Ts  to WStrn-Updated-Ts (WS-Trn-Ix)
046700                      perform b130-Apply-New-Amount
046800                      perform b090-Rewrite-Transactions
046900              end-if
047000     end-if.
047100*
047200 c020-Exit.  exit section.
047300*
047400 c030-Delete-Txn         section.
047500********************************
047600*
047700     perform  b100-Find-Transaction.
047800     if       WS-Not-Found
047900              move "PM030 unknown transaction" to PM-Reject-Msg
048000     else
048100              move  WStrn-Created-Ts (WS-Trn-Ix) to WS-Ew-Created-Ts
048200              perform b110-Test-Editable
048300              if      WS-Ew-Not-Editable
048400                      move "PM030 edit window has closed" to PM-Reject-Msg
048500              else
048600                      perform b120-Reverse-Old-Amount
048700                      perform c031-Shift-One-Row
048800                                varying WS-Trn-Ix2 from WS-Trn-Ix by 1
048900                                until WS-Trn-Ix2 not < WS-Transaction-Count
049000                      subtract 1 from WS-Transaction-Count
049100                      perform b090-Rewrite-Transactions
049200              end-if
049300     end-if.
049400*
049500 c030-Exit.  exit section.
049600*
049700 c031-Shift-One-Row      section.
049800********************************
049900*
050000     set      WS-Trn-Ix3 to WS-Trn-Ix2.
050100     add      1 to WS-Trn-Ix3.
050200     move     WS-Trn-Rec (WS-Trn-Ix3) to WS-Trn-Rec (WS-Trn-Ix2).
050300*
050400 c031-Exit.  exit section.
050500*
050600 b120-Reverse-Old-Amount section.
050700********************************
050800*
050900     if       WStrn-Type (WS-Trn-Ix) = "I"
051000              compute WS-Reverse-Delta =
051100                         zero - WStrn-Amount (WS-Trn-Ix)
051200     else
051300              move    WStrn-Amount (WS-Trn-Ix) to WS-Reverse-Delta
051400     end-if.
051500     move     WStrn-Acct-Id (WS-Trn-Ix) to Acct-Id.
051600     move     WS-Reverse-Delta          to Acct-Balance.
051700     move     4 to PM-Process-Func.
051800     call     "pm010" using PM-Calling-Data
051900                            PM-Account-Record
052000                            File-Defs.
052100*
052200 b120-Exit.  exit section.
052300*
052400 b130-Apply-New-Amount   section.
052500********************************
052600*
052700     if       Trn-Type = "I"
052800              move Trn-Amount to WS-Signed-Amount
052900     else
053000              compute WS-Signed-Amount = zero - Trn-Amount
053100     end-if.
053200     move     Trn-Acct-Id      to Acct-Id.
053300     move     WS-Signed-Amount to Acct-Balance.
053400     move     4 to PM-Process-Func.
053500     call     "pm010" using PM-Calling-Data
053600                            PM-Account-Record
053700                            File-Defs.
053800*
053900 b130-Exit.  exit section.
054000*
054100 c040-Select-Filtered    section.
054200********************************
054300*
054400     move     zero to PM-Flt-Out-Count.
054500     perform  c041-Select-One-Transaction
054600               varying WS-Trn-Ix from 1 by 1
054700               until WS-Trn-Ix > WS-Transaction-Count.
054800*
054900 c040-Exit.  exit section.
055000*
055100 c041-Select-One-Transaction section.
055200************************************
055300*
055400     if       ( PM-Flt-Acct-Id  = spaces or
055500                PM-Flt-Acct-Id  = WStrn-Acct-Id (WS-Trn-Ix) )
055600          and ( PM-Flt-Category = spaces or
055700                PM-Flt-Category = WStrn-Category (WS-Trn-Ix) )
055800          and WStrn-Datetime (WS-Trn-Ix) not less PM-Flt-Start-Ts
055900          and WStrn-Datetime (WS-Trn-Ix) not greater PM-Flt-End-Ts
056000              add  1 to PM-Flt-Out-Count
056100              set  PM-Flt-Ix to PM-Flt-Out-Count
056200              move WStrn-Id (WS-Trn-Ix)       to PFO-Trn-Id (PM-Flt-Ix)
056300              move WStrn-Type (WS-Trn-Ix)     to PFO-Type (PM-Flt-Ix)
056400              move WStrn-Amount (WS-Trn-Ix)   to PFO-Amount (PM-Flt-Ix)
056500              move WStrn-Desc (WS-Trn-Ix)     to PFO-Desc (PM-Flt-Ix)
056600              move WStrn-Category (WS-Trn-Ix) to PFO-Category (PM-Flt-Ix)
056700              move WStrn-Acct-Id (WS-Trn-Ix)  to PFO-Acct-Id (PM-Flt-Ix)
056800              move WStrn-Datetime (WS-Trn-Ix) to PFO-Datetime (PM-Flt-Ix)
056900              move WStrn-Created-Ts (WS-Trn-Ix) to WS-Ew-Created-Ts
057000              perform b110-Test-Editable
057100              move WS-Ew-Editable to PFO-Editable (PM-Flt-Ix)
057200     end-if.
057300*
057400 c041-Exit.  exit section.
057500*
057600 c050-Totals             section.
057700********************************
057800*
057900     move     zero to PM-Dsum-Total-Income PM-Dsum-Total-Expense.
058000     perform  c051-Accumulate-One-Total
058100               varying WS-Trn-Ix from 1 by 1
058200               until WS-Trn-Ix > WS-Transaction-Count.
058300     compute  PM-Dsum-Balance =
058400                 PM-Dsum-Total-Income - PM-Dsum-Total-Expense.
058500*
058600 c050-Exit.  exit section.
058700*
058800 c051-Accumulate-One-Total section.
058900**********************************
059000*
059100     if       WStrn-Datetime (WS-Trn-Ix) not less PM-Flt-Start-Ts
059200          and WStrn-Datetime (WS-Trn-Ix) not greater PM-Flt-End-Ts
059300              if    WStrn-Type (WS-Trn-Ix) = "I"
059400                    add WStrn-Amount (WS-Trn-Ix) to PM-Dsum-Total-Income
059500              else
059600                    add WStrn-Amount (WS-Trn-Ix) to PM-Dsum-Total-Expense
059700              end-if
059800     end-if.
059900*
060000 c051-Exit.  exit section.
060100*
060200 c060-Category-Summary   section.
060300********************************
060400*
060500     move     zero to PM-Dsum-Cat-Cnt.
060600     perform  c061-Summarise-One-Transaction
060700               varying WS-Trn-Ix from 1 by 1
060800               until WS-Trn-Ix > WS-Transaction-Count.
060900*
061000 c060-Exit.  exit section.
061100*
061200 c061-Summarise-One-Transaction section.
061300***************************************
061400*
061500     if       WStrn-Datetime (WS-Trn-Ix) not less PM-Flt-Start-Ts
061600          and WStrn-Datetime (WS-Trn-Ix) not greater PM-Flt-End-Ts
061700              perform b140-Accumulate-Category
061800     end-if.
061900*
062000 c061-Exit.  exit section.
062100*
062200 b140-Accumulate-Category section.
062300*********************************
062400*
062500     set      WS-Not-Found to true.
062600     perform  b141-Test-One-Category
062700               varying PM-Dsum-Cat-Ix from 1 by 1
062800               until PM-Dsum-Cat-Ix > PM-Dsum-Cat-Cnt or WS-Found.
062900     if       WS-Not-Found
063000              add 1 to PM-Dsum-Cat-Cnt
063100              set PM-Dsum-Cat-Ix to PM-Dsum-Cat-Cnt
063200              move WStrn-Category (WS-Trn-Ix) to Cs-Cat-Id (PM-Dsum-Cat-Ix)
063300              move WStrn-Type (WS-Trn-Ix)     to Cs-Type (PM-Dsum-Cat-Ix)
063400              move zero to Cs-Amount (PM-Dsum-Cat-Ix)
063500              move zero to Cs-Count (PM-Dsum-Cat-Ix)
063600     end-if.
063700     add      WStrn-Amount (WS-Trn-Ix) to Cs-Amount (PM-Dsum-Cat-Ix).
063800     add      1 to Cs-Count (PM-Dsum-Cat-Ix).
063900*
064000 b140-Exit.  exit section.
064100*
064200 b141-Test-One-Category  section.
064300********************************
064400*
064500     if       Cs-Cat-Id (PM-Dsum-Cat-Ix) = WStrn-Category (WS-Trn-Ix)
064600              set WS-Found to true
064700     end-if.
064800*
064900 b141-Exit.  exit section.
065000*
