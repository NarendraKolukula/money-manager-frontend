000100****************************************************************
000200*                                                               *
000300*              Personal Money Manager - Account Service         *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         pm010.
001200**
001300*    Author.             R L Fenwick, 24/11/1982
001400*                        For Applewood Computers.
001500**
001600*    Installation.       Applewood Computers.
001700**
001800*    Date-Written.       24/11/1982.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.           Copyright (C) 1982-2026, Applewood Computers.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500**
002600*    Remarks.            Account Service.  Loads ACCOUNT-FILE into a
002700*                        working table, serves create/update/delete/
002800*                        apply-delta/total-balance/lookup against the
002900*                        table and rewrites the file for any request
003000*                        that changes it.  Keyed access asked of this
003100*                        module by its callers is purely logical - the
003200*                        table is searched serially, there being too
003300*                        few accounts in a personal wallet to justify
003400*                        an indexed file.
003500**
003600*    Version.            See Prog-Name below.
003700**
003800*    Called modules.     none.
003900**
004000* changes:
004100* 24/11/25 rlf - 1.0.00 Written.
004200* 30/11/25 rlf - 1.0.01 PM-Acct-Delete now shuffles the table down
004300*                instead of blanking the row in place - a blanked row
004400*                was still being counted by Total-Balance.
004500* 07/12/25 rlf - 1.0.02 Apply-Delta hardened against an unknown
004600*                Acct-Id - was abending on table search fall-through.
004700* 15/12/25 rlf - 1.0.03 Table loops now drive a separate paragraph per
004800*                house standard - no more inline PERFORM ... END-PERFORM.
004900*
005000*************************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* These files and programs are part of the Personal Money Manager
005600* batch suite and are Copyright (c) Applewood Computers 1982-2026.
005700*
005800* This program is free software; you can redistribute it and/or modify
005900* it under the terms of the GNU General Public License as published by
006000* the Free Software Foundation; version 3 and later, for personal
006100* usage only and that includes use within a business but without
006200* repackaging or for Resale in any way.
006300*
006400* This program is distributed in the hope that it will be useful, but WITHOUT
006500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006700* for more details.
006800*
006900*************************************************************************
007000*
007100 environment             division.
007200*===============================
007300*
007400 configuration section.
007500 special-names.
007600     C01 is Top-Of-Form.
007700*
007800 input-output            section.
007900 file-control.
008000     select   Acct-File   assign to "PMACCT.DAT"
008100              organization is line sequential
008200              file status is Acct-File-Status.
008300*
008400 data                    division.
008500*===============================
008600 file section.
008700*------------
008800 fd  Acct-File.
008900 01  Acct-File-Rec       pic x(80).
009000*
009100 working-storage section.
009200*------------------------
009300*
009400 77  Prog-Name           pic x(15) value "PM010 (1.0.03)".
009500*
009600 01  Acct-File-Status    pic xx    comp.
009700     88  Acct-File-Ok             value "00".
009800     88  Acct-File-Eof            value "10".
009900     88  Acct-File-Na             value "35".
010000*
010100 copy "pmacct.cob".
010200*
010300 01  WS-Account-Table.
010400     03  WS-Account-Count    binary-long unsigned.
010500     03  WS-Account-Row      occurs 500 times
010600                              indexed by WS-Acct-Ix, WS-Acct-Ix2,
010700                                         WS-Acct-Ix3.
010800         05  WS-Acct-Rec     pic x(80).
010900         05  WS-Acct-Rec-R  redefines WS-Acct-Rec.
011000             07  WS-Acct-Detail.
011100                 09  WSacc-Id         pic x(12).
011200                 09  WSacc-Name       pic x(30).
011300                 09  WSacc-Balance    pic s9(9)v99  comp-3.
011400                 09  WSacc-Color      pic x(07).
011500                 09  WSacc-Color-R redefines WSacc-Color.
011600                     11  WSacc-Color-Hash pic x(01).
011700                     11  WSacc-Color-Hex  pic x(06).
011800                 09  WSacc-Created-Ts pic 9(14)     comp.
011900                 09  WSacc-Updated-Ts pic 9(14)     comp.
012000                 09  filler           pic x(09).
012100*
012200*        Quick-key view of a row - the find/delete paragraphs below
012300*        only ever need the first twelve bytes, no point unpacking the
012400*        whole detail group just to compare a key.
012500*
012600         05  WS-Acct-Key-R redefines WS-Acct-Rec.
012700             07  WS-Acct-Key-Only pic x(12).
012800             07  filler           pic x(68).
012900*
013000 01  WS-Found-Flag       pic x     value "N".
013100     88  WS-Found                  value "Y".
013200     88  WS-Not-Found              value "N".
013300*
013400 01  WS-Running-Total    pic s9(9)v99  comp-3.
013500*
013600 linkage section.
013700*---------------
013800 copy "pmwork.cob".
013900 copy "pmcall.cob".
014000 copy "pmnames.cob".
014100*
014200 procedure  division using PM-Calling-Data
014300                           PM-Account-Record
014400                           File-Defs.
014500*===========================================
014600*
014700 aa000-Mainline          section.
014800********************************
014900*
015000     perform  b010-Load-Accounts.
015100     evaluate true
015200         when PM-Acct-Create        perform c010-Create-Account
015300         when PM-Acct-Update        perform c020-Update-Account
015400         when PM-Acct-Delete        perform c030-Delete-Account
015500         when PM-Acct-Apply-Delta   perform c040-Apply-Delta
015600         when PM-Acct-Total-Balance perform c050-Total-Balance
015700         when PM-Acct-Lookup        perform c060-Lookup-Account
015800         when other                 continue
015900     end-evaluate.
016000     goback.
016100*
016200 aa000-Exit.  exit section.
016300*
016400 b010-Load-Accounts      section.
016500********************************
016600*
016700     move     zero to WS-Account-Count.
016800     open     input Acct-File.
016900     if       not Acct-File-Na
017000              perform b011-Read-One-Account until Acct-File-Eof
017100     end-if.
017200     close    Acct-File.
017300*
017400 b010-Exit.  exit section.
017500*
017600 b011-Read-One-Account   section.
017700********************************
017800*
017900     read     Acct-File
018000         at end  set Acct-File-Eof to true
018100                 go to b011-Exit.
018200     add      1 to WS-Account-Count.
018300     set      WS-Acct-Ix to WS-Account-Count.
018400     move     Acct-File-Rec to WS-Acct-Rec (WS-Acct-Ix).
018500*
018600 b011-Exit.  exit section.
018700*
018800 b090-Rewrite-Accounts   section.
018900********************************
019000*
019100     open     output Acct-File.
019200     perform  b091-Write-One-Account
019300               varying WS-Acct-Ix from 1 by 1
019400               until WS-Acct-Ix > WS-Account-Count.
019500     close    Acct-File.
019600*
019700 b090-Exit.  exit section.
019800*
019900 b091-Write-One-Account  section.
020000********************************
020100*
020200     move     WS-Acct-Rec (WS-Acct-Ix) to Acct-File-Rec.
020300     write    Acct-File-Rec.
020400*
020500 b091-Exit.  exit section.
020600*
020700 b100-Find-Account       section.
020800********************************
020900*
021000*    Serial search on WSacc-Id = Acct-Id - sets WS-Found and
021100*    WS-Acct-Ix to the matching row when found.
021200*
021300     set      WS-Not-Found to true.
021400     set      WS-Acct-Ix to 1.
021500     perform  b101-Test-One-Account
021600               varying WS-Acct-Ix from 1 by 1
021700               until WS-Acct-Ix > WS-Account-Count or WS-Found.
021800*
021900 b100-Exit.  exit section.
022000*
022100 b101-Test-One-Account   section.
022200********************************
022300*
022400     if       WSacc-Id (WS-Acct-Ix) = Acct-Id
022500              set WS-Found to true
022600     end-if.
022700*
022800 b101-Exit.  exit section.
022900*
023000 c010-Create-Account     section.
023100********************************
023200*
023300     add      1 to WS-Account-Count.
023400     set      WS-Acct-Ix to WS-Account-Count.
023500     move     Acct-Id      to WSacc-Id (WS-Acct-Ix).
023600     move     Acct-Name    to WSacc-Name (WS-Acct-Ix).
023700     move     Acct-Balance to WSacc-Balance (WS-Acct-Ix).
023800     move     Acct-Color   to WSacc-Color (WS-Acct-Ix).
023900     move     PM-Today-Ts  to WSacc-Created-Ts (WS-Acct-Ix)
024000                              WSacc-Updated-Ts (WS-Acct-Ix).
024100     perform  b090-Rewrite-Accounts.
024200*
024300 c010-Exit.  exit section.
024400*
024500 c020-Update-Account     section.
024600********************************
024700*
024800     perform  b100-Find-Account.
024900     if       WS-Found
025000              move Acct-Name  to WSacc-Name (WS-Acct-Ix)
025100              move Acct-Color to WSacc-Color (WS-Acct-Ix)
025200              move PM-Today-Ts to WSacc-Updated-Ts (WS-Acct-Ix)
025300              perform b090-Rewrite-Accounts
025400     else
025500              move "PM010 unknown account" to PM-Reject-Msg
025600     end-if.
025700*
025800 c020-Exit.  exit section.
025900*
026000 c030-Delete-Account     section.
026100********************************
026200*
026300     perform  b100-Find-Account.
026400     if       WS-Found
026500              perform c031-Shift-One-Row
026600                        varying WS-Acct-Ix2 from WS-Acct-Ix by 1
026700                        until WS-Acct-Ix2 not < WS-Account-Count
026800              subtract 1 from WS-Account-Count
026900              perform b090-Rewrite-Accounts
027000     else
027100              move "PM010 unknown account" to PM-Reject-Msg
027200     end-if.
027300*
027400 c030-Exit.  exit section.
027500*
027600 c031-Shift-One-Row      section.
027700********************************
027800*
027900     set      WS-Acct-Ix3 to WS-Acct-Ix2.
028000     add      1 to WS-Acct-Ix3.
028100     move     WS-Acct-Rec (WS-Acct-Ix3) to WS-Acct-Rec (WS-Acct-Ix2).
028200*
028300 c031-Exit.  exit section.
028400*
028500 c040-Apply-Delta        section.
028600********************************
028700*
028800*    Acct-Balance on entry carries the signed delta to apply, Acct-Id
028900*    the account to apply it to - on exit Acct-Balance carries the new
029000*    balance.
029100*
029200     perform  b100-Find-Account.
029300     if       WS-Found
029400              add  Acct-Balance to WSacc-Balance (WS-Acct-Ix)
029500              move PM-Today-Ts  to WSacc-Updated-Ts (WS-Acct-Ix)
029600              move WSacc-Balance (WS-Acct-Ix) to Acct-Balance
029700              perform b090-Rewrite-Accounts
029800     else
029900              move "PM010 unknown account" to PM-Reject-Msg
030000              move zero to Acct-Balance
030100     end-if.
030200*
030300 c040-Exit.  exit section.
030400*
030500 c050-Total-Balance      section.
030600********************************
030700*
030800     move     zero to WS-Running-Total.
030900     perform  c051-Add-One-Balance
031000               varying WS-Acct-Ix from 1 by 1
031100               until WS-Acct-Ix > WS-Account-Count.
031200     move     spaces to Acct-Id.
031300     move     WS-Running-Total to Acct-Balance.
031400*
031500 c050-Exit.  exit section.
031600*
031700 c051-Add-One-Balance    section.
031800********************************
031900*
032000     add      WSacc-Balance (WS-Acct-Ix) to WS-Running-Total.
032100*
032200 c051-Exit.  exit section.
032300*
032400 c060-Lookup-Account     section.
032500********************************
032600*
032700     perform  b100-Find-Account.
032800     if       WS-Found
032900              move WSacc-Name (WS-Acct-Ix)       to Acct-Name
033000              move WSacc-Balance (WS-Acct-Ix)    to Acct-Balance
033100              move WSacc-Color (WS-Acct-Ix)       to Acct-Color
033200              move WSacc-Created-Ts (WS-Acct-Ix)  to Acct-Created-Ts
033300              move WSacc-Updated-Ts (WS-Acct-Ix)  to Acct-Updated-Ts
033400     else
033500              move "PM010 unknown account" to PM-Reject-Msg
033600     end-if.
033700*
033800 c060-Exit.  exit section.
033900*
