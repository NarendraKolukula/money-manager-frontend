000100****************************************************************
000200*                                                               *
000300*            Personal Money Manager - Transfer Service           *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         pm040.
001200**
001300*    Author.             R L Fenwick, 26/11/1982
001400*                        For Applewood Computers.
001500**
001600*    Installation.       Applewood Computers.
001700**
001800*    Date-Written.       26/11/1982.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.           Copyright (C) 1982-2026, Applewood Computers.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500**
002600*    Remarks.            Transfer Service.  Loads TRANSFER-FILE into a
002700*                        working table, posts/deletes a transfer
002800*                        between two accounts (moving the balance via
002900*                        two calls to pm010's Apply-Delta) and answers
003000*                        Select requests.
003100**
003200*    Version.            See Prog-Name below.
003300**
003400*    Called modules.     pm010. (Apply-Delta, Lookup)
003500**
003600* changes:
003700* 26/11/25 rlf - 1.0.00 Written.
003800* 03/12/25 rlf - 1.0.01 Reject a transfer whose From and To account are
003900*                the same - was happily moving money nowhere and still
004000*                counting it posted.
004100* 15/12/25 rlf - 1.0.02 Table loops now drive a separate paragraph per
004200*                house standard - no more inline PERFORM ... END-PERFORM.
004300* 09/08/26 rlf - 1.0.03 Audit query #4471 - Post-New was moving funds
004400*                and writing the transfer row for a non-positive amount
004500*                or a leg that isn't on the account master - pm010 was
004600*                setting PM-Reject-Msg on the unknown account but
004700*                nobody here was looking at it.  Added b105 to check
004800*                both legs with a Lookup call and the amount sign
004900*                before b110 is ever performed.
005000*
005100*************************************************************************
005200*
005300* Copyright Notice.
005400* ****************
005500*
005600* These files and programs are part of the Personal Money Manager
005700* batch suite and are Copyright (c) Applewood Computers 1982-2026.
005800*
005900* This program is free software; you can redistribute it and/or modify
006000* it under the terms of the GNU General Public License as published by
006100* the Free Software Foundation; version 3 and later, for personal
006200* usage only and that includes use within a business but without
006300* repackaging or for Resale in any way.
006400*
006500* This program is distributed in the hope that it will be useful, but WITHOUT
006600* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006700* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006800* for more details.
006900*
007000*************************************************************************
007100*
007200 environment             division.
007300*===============================
007400*
007500 configuration section.
007600 special-names.
007700     C01 is Top-Of-Form.
007800*
007900 input-output            section.
008000 file-control.
008100     select   Trf-File    assign to "PMTRF.DAT"
008200              organization is line sequential
008300              file status is Trf-File-Status.
008400*
008500 data                    division.
008600*===============================
008700 file section.
008800*------------
008900 fd  Trf-File.
009000 01  Trf-File-Rec        pic x(115).
009100*
009200 working-storage section.
009300*------------------------
009400*
009500 77  Prog-Name           pic x(15) value "PM040 (1.0.03)".
009600*
009700 01  Trf-File-Status     pic xx    comp.
009800     88  Trf-File-Ok              value "00".
009900     88  Trf-File-Eof             value "10".
010000     88  Trf-File-Na              value "35".
010100*
010200 copy "pmtrf.cob".
010300 copy "pmacct.cob".
010400*
010500 01  WS-Transfer-Table.
010600     03  WS-Transfer-Count  binary-long unsigned.
010700     03  WS-Trf-Row         occurs 500 times
010800                             indexed by WS-Trf-Ix, WS-Trf-Ix2,
010900                                        WS-Trf-Ix3.
011000         05  WS-Trf-Rec     pic x(115).
011100         05  WS-Trf-Rec-R redefines WS-Trf-Rec.
011200             07  WStrf-Id         pic x(12).
011300             07  WStrf-From-Acct  pic x(12).
011400             07  WStrf-To-Acct    pic x(12).
011500             07  WStrf-Amount     pic s9(9)v99 comp-3.
011600             07  WStrf-Desc       pic x(40).
011700             07  WStrf-Datetime   pic 9(14)    comp.
011800             07  WStrf-Created-Ts pic 9(14)    comp.
011900             07  filler           pic x(17).
012000*
012100*        Quick-key view of a row - the find paragraph below only ever
012200*        needs the first twelve bytes, no point unpacking the whole
012300*        detail group just to compare a key.
012400*
012500         05  WS-Trf-Key-R redefines WS-Trf-Rec.
012600             07  WS-Trf-Key-Only  pic x(12).
012700             07  filler           pic x(103).
012800*
012900*        From/To account pair on its own - lets the same-account test
013000*        in c010-Post-New run without the Amount/Desc fields along for
013100*        the ride.
013200*
013300         05  WS-Trf-Accts-R redefines WS-Trf-Rec.
013400             07  WS-Trf-From-Only pic x(12).
013500             07  WS-Trf-To-Only   pic x(12).
013600             07  filler           pic x(91).
013700*
013800 01  WS-Found-Flag       pic x     value "N".
013900     88  WS-Found                  value "Y".
014000     88  WS-Not-Found              value "N".
014100*
014200*    New-posting edit check - both legs on the account master, amount
014300*    a positive figure, before any balance is touched.
014400*
014500 01  WS-Transfer-Check.
014600     03  WS-Trf-Chk-Flag     pic x      value "Y".
014700         88  WS-Trf-Post-Is-Valid      value "Y".
014800         88  WS-Trf-Post-Not-Valid     value "N".
014900     03  filler              pic x(09).
015000*
015100 linkage section.
015200*---------------
015300 copy "pmcall.cob".
015400 copy "pmnames.cob".
015500*
015600 01  PM-Today-Ts         pic 9(14).
015700*
015800*    Select output - filtered on account (either leg) and date range.
015900*
016000 01  PM-Trf-Filter.
016100     03  PM-Tfl-Acct-Id      pic x(12).
016200     03  PM-Tfl-Start-Ts     pic 9(14)  comp.
016300     03  PM-Tfl-End-Ts       pic 9(14)  comp.
016400     03  PM-Tfl-Out-Count    binary-long unsigned.
016500     03  PM-Tfl-Out-Row      occurs 500 times
016600                              indexed by PM-Tfl-Ix.
016700         05  PTO-Trf-Id       pic x(12).
016800         05  PTO-From-Acct    pic x(12).
016900         05  PTO-To-Acct      pic x(12).
017000         05  PTO-Amount       pic s9(9)v99 comp-3.
017100         05  PTO-Desc         pic x(40).
017200         05  PTO-Datetime     pic 9(14)    comp.
017300         05  filler           pic x(04).
017400*
017500 procedure  division using PM-Calling-Data
017600                           PM-Transfer-Record
017700                           PM-Trf-Filter
017800                           PM-Today-Ts
017900                           File-Defs.
018000*===========================================
018100*
018200 aa000-Mainline          section.
018300********************************
018400*
018500     perform  b010-Load-Transfers.
018600     evaluate true
018700         when PM-Trf-Post-New  perform c010-Post-New
018800         when PM-Trf-Delete    perform c020-Delete-Transfer
018900         when PM-Trf-Select    perform c030-Select-Transfers
019000         when other            continue
019100     end-evaluate.
019200     goback.
019300*
019400 aa000-Exit.  exit section.
019500*
019600 b010-Load-Transfers     section.
019700********************************
019800*
019900     move     zero to WS-Transfer-Count.
020000     open     input Trf-File.
020100     if       not Trf-File-Na
020200              perform b011-Read-One-Transfer until Trf-File-Eof
020300     end-if.
020400     close    Trf-File.
020500*
020600 b010-Exit.  exit section.
020700*
020800 b011-Read-One-Transfer  section.
020900********************************
021000*
021100     read     Trf-File
021200         at end  set Trf-File-Eof to true
021300                 go to b011-Exit.
021400     add      1 to WS-Transfer-Count.
021500     set      WS-Trf-Ix to WS-Transfer-Count.
021600     move     Trf-File-Rec to WS-Trf-Rec (WS-Trf-Ix).
021700*
021800 b011-Exit.  exit section.
021900*
022000 b090-Rewrite-Transfers  section.
022100********************************
022200*
022300     open     output Trf-File.
022400     perform  b091-Write-One-Transfer
022500               varying WS-Trf-Ix from 1 by 1
022600               until WS-Trf-Ix > WS-Transfer-Count.
022700     close    Trf-File.
022800*
022900 b090-Exit.  exit section.
023000*
023100 b091-Write-One-Transfer section.
023200********************************
023300*
023400     move     WS-Trf-Rec (WS-Trf-Ix) to Trf-File-Rec.
023500     write    Trf-File-Rec.
023600*
023700 b091-Exit.  exit section.
023800*
023900 b100-Find-Transfer      section.
024000********************************
024100*
024200     set      WS-Not-Found to true.
024300     perform  b101-Test-One-Transfer
024400               varying WS-Trf-Ix from 1 by 1
024500               until WS-Trf-Ix > WS-Transfer-Count or WS-Found.
024600*
024700 b100-Exit.  exit section.
024800*
024900 b101-Test-One-Transfer  section.
025000********************************
025100*
025200     if       WStrf-Id (WS-Trf-Ix) = Trf-Id
025300              set WS-Found to true
025400     end-if.
025500*
025600 b101-Exit.  exit section.
025700*
025800 b105-Test-Accounts-Exist section.
025900*********************************
026000*    09/08/26 rlf - house rules 11/12 off the spec sheet - both legs
026100*    must be live accounts and the amount must be a positive figure,
026200*    checked here before b110 ever touches a balance.  Straight fall-
026300*    through on a pass, GO TO b105-Exit the moment either leg fails.
026400*
026500     set      WS-Trf-Post-Is-Valid to true.
026600     if       Trf-Amount not > zero
026700              move "PM040 amount must be positive" to PM-Reject-Msg
026800              set  WS-Trf-Post-Not-Valid to true
026900              go to b105-Exit.
027000*
027100     move     spaces        to PM-Reject-Msg.
027200     move     Trf-From-Acct to Acct-Id.
027300     move     6             to PM-Process-Func.
027400     call     "pm010" using PM-Calling-Data
027500                            PM-Account-Record
027600                            File-Defs.
027700     if       PM-Reject-Msg not = spaces
027800              set WS-Trf-Post-Not-Valid to true
027900              go to b105-Exit.
028000*
028100     move     spaces      to PM-Reject-Msg.
028200     move     Trf-To-Acct to Acct-Id.
028300     move     6           to PM-Process-Func.
028400     call     "pm010" using PM-Calling-Data
028500                            PM-Account-Record
028600                            File-Defs.
028700     if       PM-Reject-Msg not = spaces
028800              set WS-Trf-Post-Not-Valid to true.
028900*
029000 b105-Exit.  exit section.
029100*
029200 c010-Post-New           section.
029300********************************
029400*
029500     if       Trf-From-Acct = Trf-To-Acct
029600              move "PM040 from and to account must differ"
029700                to PM-Reject-Msg
029800     else
029900              perform b105-Test-Accounts-Exist
030000              if      WS-Trf-Post-Is-Valid
030100                      add 1 to WS-Transfer-Count
030200                      set WS-Trf-Ix to WS-Transfer-Count
030300                      move Trf-Id        to WStrf-Id (WS-Trf-Ix)
030400                      move Trf-From-Acct to WStrf-From-Acct (WS-Trf-Ix)
030500                      move Trf-To-Acct   to WStrf-To-Acct (WS-Trf-Ix)
030600                      move Trf-Amount    to WStrf-Amount (WS-Trf-Ix)
030700                      move Trf-Desc      to WStrf-Desc (WS-Trf-Ix)
030800                      move Trf-Datetime  to WStrf-Datetime (WS-Trf-Ix)
030900                      move PM-Today-Ts   to WStrf-Created-Ts (WS-Trf-Ix)
031000                      perform b110-Move-Funds
031100                      perform b090-Rewrite-Transfers
031200              end-if
031300     end-if.
031400*
031500 c010-Exit.  exit section.
031600*
031700 c020-Delete-Transfer    section.
031800********************************
031900*
032000     perform  b100-Find-Transfer.
032100     if       WS-Not-Found
032200              move "PM040 unknown transfer" to PM-Reject-Msg
032300     else
032400              perform b120-Reverse-Funds
032500              perform c021-Shift-One-Row
032600                        varying WS-Trf-Ix2 from WS-Trf-Ix by 1
032700                        until WS-Trf-Ix2 not < WS-Transfer-Count
032800              subtract 1 from WS-Transfer-Count
032900              perform b090-Rewrite-Transfers
033000     end-if.
033100*
033200 c020-Exit.  exit section.
033300*
033400 c021-Shift-One-Row      section.
033500********************************
033600*
033700     set      WS-Trf-Ix3 to WS-Trf-Ix2.
033800     add      1 to WS-Trf-Ix3.
033900     move     WS-Trf-Rec (WS-Trf-Ix3) to WS-Trf-Rec (WS-Trf-Ix2).
034000*
034100 c021-Exit.  exit section.
034200*
034300 b110-Move-Funds         section.
034400********************************
034500*
034600     move     Trf-From-Acct to Acct-Id.
034700     compute  Acct-Balance = zero - Trf-Amount.
034800     move     4 to PM-Process-Func.
034900     call     "pm010" using PM-Calling-Data
035000                            PM-Account-Record
035100                            File-Defs.
035200     move     Trf-To-Acct to Acct-Id.
035300     move     Trf-Amount  to Acct-Balance.
035400     move     4 to PM-Process-Func.
035500     call     "pm010" using PM-Calling-Data
035600                            PM-Account-Record
035700                            File-Defs.
035800*
035900 b110-Exit.  exit section.
036000*
036100 b120-Reverse-Funds      section.
036200********************************
036300*
036400     move     WStrf-From-Acct (WS-Trf-Ix) to Acct-Id.
036500     move     WStrf-Amount (WS-Trf-Ix)    to Acct-Balance.
036600     move     4 to PM-Process-Func.
036700     call     "pm010" using PM-Calling-Data
036800                            PM-Account-Record
036900                            File-Defs.
037000     move     WStrf-To-Acct (WS-Trf-Ix) to Acct-Id.
037100     compute  Acct-Balance = zero - WStrf-Amount (WS-Trf-Ix).
037200     move     4 to PM-Process-Func.
037300     call     "pm010" using PM-Calling-Data
037400                            PM-Account-Record
037500                            File-Defs.
037600*
037700 b120-Exit.  exit section.
037800*
037900 c030-Select-Transfers   section.
038000********************************
038100*
038200     move     zero to PM-Tfl-Out-Count.
038300     perform  c031-Select-One-Transfer
038400               varying WS-Trf-Ix from 1 by 1
038500               until WS-Trf-Ix > WS-Transfer-Count.
038600*
038700 c030-Exit.  exit section.
038800*
038900 c031-Select-One-Transfer section.
039000*********************************
039100*
039200     if       ( PM-Tfl-Acct-Id = spaces or
039300                PM-Tfl-Acct-Id = WStrf-From-Acct (WS-Trf-Ix) or
039400                PM-Tfl-Acct-Id = WStrf-To-Acct (WS-Trf-Ix) )
039500          and WStrf-Datetime (WS-Trf-Ix) not less PM-Tfl-Start-Ts
039600          and WStrf-Datetime (WS-Trf-Ix) not greater PM-Tfl-End-Ts
039700              add  1 to PM-Tfl-Out-Count
039800              set  PM-Tfl-Ix to PM-Tfl-Out-Count
039900              move WStrf-Id (WS-Trf-Ix)        to PTO-Trf-Id (PM-Tfl-Ix)
040000              move WStrf-From-Acct (WS-Trf-Ix)  to PTO-From-Acct (PM-Tfl-Ix)
040100              move WStrf-To-Acct (WS-Trf-Ix)    to PTO-To-Acct (PM-Tfl-Ix)
040200              move WStrf-Amount (WS-Trf-Ix)     to PTO-Amount (PM-Tfl-Ix)
040300              move WStrf-Desc (WS-Trf-Ix)       to PTO-Desc (PM-Tfl-Ix)
040400              move WStrf-Datetime (WS-Trf-Ix)   to PTO-Datetime (PM-Tfl-Ix)
040500     end-if.
040600*
040700 c031-Exit.  exit section.
040800*
