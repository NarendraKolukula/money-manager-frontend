000100****************************************************************
000200*                                                               *
000300*          Personal Money Manager - Start Of Day                *
000400*       Seeds demo data if the files are empty, then runs       *
000500*              the dashboard summary report.                    *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200**
001300      program-id.         pm000.
001400**
001500*    Author.             R L Fenwick, 24/11/1982
001600*                        For Applewood Computers.
001700**
001800*    Installation.       Applewood Computers.
001900**
002000*    Date-Written.       24/11/1982.
002100**
002200*    Date-Compiled.
002300**
002400*    Security.           Copyright (C) 1982-2026, Applewood Computers.
002500*                        Distributed under the GNU General Public License.
002600*                        See the file COPYING for details.
002700**
002800*    Remarks.            Personal Money Manager batch Start Of Day.
002900*                        CALLs pm900 to seed a demo wallet when the
003000*                        data files are empty, then CALLs pm050 to
003100*                        produce the dashboard summary report for the
003200*                        current week.
003300**
003400*    Version.            See Prog-Name below.
003500**
003600*    Called modules.     pm900. pm050.
003700**
003800* changes:
003900* 24/11/25 rlf - 1.0.00 Taken from py000's Chain-Menu shape, screen
004000*                I/O stripped out - this suite runs unattended.
004100* 28/11/25 rlf - 1.0.01 Added the empty-file test before calling pm900,
004200*                was re-seeding every run.
004300* 05/12/25 rlf - 1.0.02 Today's timestamp now built from ACCEPT FROM
004400*                DATE/TIME once here and passed down, rather than every
004500*                module accepting its own - saves six ACCEPTs a run.
004600*
004700*************************************************************************
004800*
004900* Copyright Notice.
005000* ****************
005100*
005200* These files and programs are part of the Personal Money Manager
005300* batch suite and are Copyright (c) Applewood Computers 1982-2026.
005400*
005500* This program is free software; you can redistribute it and/or modify
005600* it under the terms of the GNU General Public License as published by
005700* the Free Software Foundation; version 3 and later, for personal
005800* usage only and that includes use within a business but without
005900* repackaging or for Resale in any way.
006000*
006100* This program is distributed in the hope that it will be useful, but WITHOUT
006200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006400* for more details.
006500*
006600*************************************************************************
006700*
006800 environment             division.
006900*===============================
007000*
007100 configuration section.
007200 special-names.
007300     C01 is Top-Of-Form.
007400*
007500 input-output            section.
007600 file-control.
007700     select   Acct-File   assign to "PMACCT.DAT"
007800              organization is line sequential
007900              file status is Acct-File-Status.
008000*
008100 data                    division.
008200*===============================
008300 file section.
008400*------------
008500 fd  Acct-File.
008600 01  Acct-File-Rec       pic x(80).
008700*
008800 working-storage section.
008900*------------------------
009000*
009100 77  Prog-Name           pic x(15) value "PM000 (1.0.02)".
009200*
009300 01  Acct-File-Status    pic xx    comp.
009400     88  Acct-File-Ok             value "00".
009500     88  Acct-File-Eof            value "10".
009600*
009700 01  WS-Files-Empty      pic x     value "Y".
009800     88  WS-Files-Are-Empty        value "Y".
009900     88  WS-Files-Have-Data        value "N".
010000*
010100*    Today's date/time, ACCEPTed below then handed on to every module
010200*    in the chain as one flat ccyymmddhhmmss value - built up the same
010300*    way the old system used to stamp its batch header.
010400*
010500 01  WS-Today-Raw.
010600     03  WS-Today-Date-Part.
010700         05  WSA-Ccyy    pic 9(4).
010800         05  WSA-Mm      pic 99.
010900         05  WSA-Dd      pic 99.
011000     03  WS-Today-Date-Only redefines WS-Today-Date-Part
011100                             pic 9(8).
011200     03  WS-Today-Time-Part.
011300         05  WSB-Hh      pic 99.
011400         05  WSB-Mi      pic 99.
011500         05  WSB-Ss      pic 99.
011600     03  WS-Today-Time-Only redefines WS-Today-Time-Part
011700                             pic 9(6).
011800 01  WS-Today-Raw-N redefines WS-Today-Raw
011900                     pic 9(14).
012000*
012100 copy "pmwork.cob".
012200 copy "pmcall.cob".
012300 copy "pmnames.cob".
012400*
012500 procedure  division.
012600*===================
012700*
012800 aa000-Mainline          section.
012900********************************
013000*
013100     perform  b010-Build-Todays-Timestamp.
013200     perform  b020-Test-Files-Empty.
013300     if       WS-Files-Are-Empty
013400              move "PM000" to PM-Caller
013500              move "PM900" to PM-Called
013600              call "pm900" using PM-Calling-Data
013700                                 PM-Today
013800                                 File-Defs.
013900     move     "PM000" to PM-Caller.
014000     move     "PM050" to PM-Called.
014100     move     1        to PM-Process-Func.
014200     call     "pm050" using PM-Calling-Data
014300                            PM-Today
014400                            File-Defs.
014500     goback.
014600*
014700 aa000-Exit.  exit section.
014800*
014900 b010-Build-Todays-Timestamp section.
015000*************************************
015100*
015200     accept   WS-Today-Date-Part from date yyyymmdd.
015300     accept   WS-Today-Time-Part from time.
015400     move     WSA-Ccyy to PM-Today-Ccyy.
015500     move     WSA-Mm   to PM-Today-Mm.
015600     move     WSA-Dd   to PM-Today-Dd.
015700     move     WSB-Hh   to PM-Today-Hh.
015800     move     WSB-Mi   to PM-Today-Min.
015900     move     WSB-Ss   to PM-Today-Ss.
016000*
016100 b010-Exit.  exit section.
016200*
016300 b020-Test-Files-Empty   section.
016400********************************
016500*
016600     move     "N" to WS-Files-Empty.
016700     open     input Acct-File.
016800     if       Acct-File-Status = "35"
016900              move "Y" to WS-Files-Empty
017000     else
017100              read Acct-File
017200                  at end move "Y" to WS-Files-Empty
017300              end-read
017400              close Acct-File
017500     end-if.
017600*
017700 b020-Exit.  exit section.
017800*
