000100****************************************************************
000200*                                                               *
000300*             Personal Money Manager - Category Service          *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         pm020.
001200**
001300*    Author.             R L Fenwick, 24/11/1982
001400*                        For Applewood Computers.
001500**
001600*    Installation.       Applewood Computers.
001700**
001800*    Date-Written.       24/11/1982.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.           Copyright (C) 1982-2026, Applewood Computers.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500**
002600*    Remarks.            Category Service.  Loads CATEGORY-FILE into a
002700*                        working table and serves list-all/list-by-
002800*                        type/lookup/create/update/delete against the
002900*                        table, rewriting the file for any request
003000*                        that changes it.
003100**
003200*    Version.            See Prog-Name below.
003300**
003400*    Called modules.     none.
003500**
003600* changes:
003700* 24/11/25 rlf - 1.0.00 Written.
003800* 01/12/25 rlf - 1.0.01 List-By-Type was returning income rows for a
003900*                request of type "E" - test was on the wrong operand.
004000* 15/12/25 rlf - 1.0.02 Table loops now drive a separate paragraph per
004100*                house standard - no more inline PERFORM ... END-PERFORM.
004200* 09/08/26 rlf - 1.0.03 Audit query #4471 - an unknown category id left
004300*                Cat-Name/Cat-Icon untouched in the linkage record, so
004400*                DashboardService was printing whatever the last
004500*                lookup happened to leave there.  Lookup-Category now
004600*                falls back to the id itself for the name and
004700*                "Receipt" for the icon, per the spec sheet.
004800*
004900*************************************************************************
005000*
005100* Copyright Notice.
005200* ****************
005300*
005400* These files and programs are part of the Personal Money Manager
005500* batch suite and are Copyright (c) Applewood Computers 1982-2026.
005600*
005700* This program is free software; you can redistribute it and/or modify
005800* it under the terms of the GNU General Public License as published by
005900* the Free Software Foundation; version 3 and later, for personal
006000* usage only and that includes use within a business but without
006100* repackaging or for Resale in any way.
006200*
006300* This program is distributed in the hope that it will be useful, but WITHOUT
006400* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006500* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006600* for more details.
006700*
006800*************************************************************************
006900*
007000 environment             division.
007100*===============================
007200*
007300 configuration section.
007400 special-names.
007500     C01 is Top-Of-Form.
007600*
007700 input-output            section.
007800 file-control.
007900     select   Cat-File    assign to "PMCAT.DAT"
008000              organization is line sequential
008100              file status is Cat-File-Status.
008200*
008300 data                    division.
008400*===============================
008500 file section.
008600*------------
008700 fd  Cat-File.
008800 01  Cat-File-Rec        pic x(68).
008900*
009000 working-storage section.
009100*------------------------
009200*
009300 77  Prog-Name           pic x(15) value "PM020 (1.0.03)".
009400*
009500 01  Cat-File-Status     pic xx    comp.
009600     88  Cat-File-Ok              value "00".
009700     88  Cat-File-Eof             value "10".
009800     88  Cat-File-Na              value "35".
009900*
010000 copy "pmcat.cob".
010100*
010200 01  WS-Category-Table.
010300     03  WS-Category-Count  binary-long unsigned.
010400     03  WS-Category-Row    occurs 100 times
010500                             indexed by WS-Cat-Ix, WS-Cat-Ix2,
010600                                        WS-Cat-Ix3.
010700         05  WS-Cat-Rec    pic x(68).
010800         05  WS-Cat-Rec-R redefines WS-Cat-Rec.
010900             07  WScat-Id      pic x(16).
011000             07  WScat-Name    pic x(30).
011100             07  WScat-Icon    pic x(20).
011200             07  WScat-Type    pic x(01).
011300             07  filler        pic x(01).
011400*
011500*        Quick-key view of a row - the find paragraph below only ever
011600*        needs the first sixteen bytes, no point unpacking the whole
011700*        detail group just to compare a key.
011800*
011900         05  WS-Cat-Key-R redefines WS-Cat-Rec.
012000             07  WS-Cat-Key-Only pic x(16).
012100             07  filler          pic x(52).
012200*
012300*        Byte-offset view of the Type flag on its own - lets the
012400*        List-By-Type test below run without the Name/Icon fields
012500*        along for the ride.
012600*
012700         05  WS-Cat-Class-R redefines WS-Cat-Rec.
012800             07  filler          pic x(46).
012900             07  WS-Cat-Class-Type pic x(01).
013000             07  filler          pic x(21).
013100*
013200 01  WS-Found-Flag       pic x     value "N".
013300     88  WS-Found                  value "Y".
013400     88  WS-Not-Found              value "N".
013500*
013600 linkage section.
013700*---------------
013800 copy "pmcall.cob".
013900 copy "pmnames.cob".
014000*
014100*    List output - up to 100 rows, used by List-All / List-By-Type.
014200*    Lookup/Create/Update/Delete use row one only.
014300*
014400 01  PM-Cat-List.
014500     03  PM-Cat-List-Count   binary-long unsigned.
014600     03  PM-Cat-List-Row     occurs 100 times
014700                              indexed by PM-Cat-List-Ix.
014800         05  PCL-Cat-Id       pic x(16).
014900         05  PCL-Cat-Name     pic x(30).
015000         05  PCL-Cat-Icon     pic x(20).
015100         05  PCL-Cat-Type     pic x(01).
015200         05  filler           pic x(03).
015300*
015400 procedure  division using PM-Calling-Data
015500                           PM-Category-Record
015600                           PM-Cat-List
015700                           File-Defs.
015800*===========================================
015900*
016000 aa000-Mainline          section.
016100********************************
016200*
016300     perform  b010-Load-Categories.
016400     evaluate true
016500         when PM-Cat-List-All     perform c010-List-All
016600         when PM-Cat-List-By-Type perform c020-List-By-Type
016700         when PM-Cat-Lookup       perform c030-Lookup-Category
016800         when PM-Cat-Create       perform c040-Create-Category
016900         when PM-Cat-Update       perform c050-Update-Category
017000         when PM-Cat-Delete       perform c060-Delete-Category
017100         when other               continue
017200     end-evaluate.
017300     goback.
017400*
017500 aa000-Exit.  exit section.
017600*
017700 b010-Load-Categories    section.
017800********************************
017900*
018000     move     zero to WS-Category-Count.
018100     open     input Cat-File.
018200     if       not Cat-File-Na
018300              perform b011-Read-One-Category until Cat-File-Eof
018400     end-if.
018500     close    Cat-File.
018600*
018700 b010-Exit.  exit section.
018800*
018900 b011-Read-One-Category  section.
019000********************************
019100*
019200     read     Cat-File
019300         at end  set Cat-File-Eof to true
019400                 go to b011-Exit.
019500     add      1 to WS-Category-Count.
019600     set      WS-Cat-Ix to WS-Category-Count.
019700     move     Cat-File-Rec to WS-Cat-Rec (WS-Cat-Ix).
019800*
019900 b011-Exit.  exit section.
020000*
020100 b090-Rewrite-Categories section.
020200********************************
020300*
020400     open     output Cat-File.
020500     perform  b091-Write-One-Category
020600               varying WS-Cat-Ix from 1 by 1
020700               until WS-Cat-Ix > WS-Category-Count.
020800     close    Cat-File.
020900*
021000 b090-Exit.  exit section.
021100*
021200 b091-Write-One-Category section.
021300********************************
021400*
021500     move     WS-Cat-Rec (WS-Cat-Ix) to Cat-File-Rec.
021600     write    Cat-File-Rec.
021700*
021800 b091-Exit.  exit section.
021900*
022000 b100-Find-Category      section.
022100********************************
022200*
022300     set      WS-Not-Found to true.
022400     perform  b101-Test-One-Category
022500               varying WS-Cat-Ix from 1 by 1
022600               until WS-Cat-Ix > WS-Category-Count or WS-Found.
022700*
022800 b100-Exit.  exit section.
022900*
023000 b101-Test-One-Category  section.
023100********************************
023200*
023300     if       WScat-Id (WS-Cat-Ix) = Cat-Id
023400              set WS-Found to true
023500     end-if.
023600*
023700 b101-Exit.  exit section.
023800*
023900 c010-List-All           section.
024000********************************
024100*
024200     move     zero to PM-Cat-List-Count.
024300     perform  c011-List-One-Category
024400               varying WS-Cat-Ix from 1 by 1
024500               until WS-Cat-Ix > WS-Category-Count.
024600*
024700 c010-Exit.  exit section.
024800*
024900 c011-List-One-Category  section.
025000********************************
025100*
025200     add      1 to PM-Cat-List-Count.
025300     set      PM-Cat-List-Ix to PM-Cat-List-Count.
025400     move     WScat-Id (WS-Cat-Ix)   to PCL-Cat-Id (PM-Cat-List-Ix).
025500     move     WScat-Name (WS-Cat-Ix) to PCL-Cat-Name (PM-Cat-List-Ix).
025600     move     WScat-Icon (WS-Cat-Ix) to PCL-Cat-Icon (PM-Cat-List-Ix).
025700     move     WScat-Type (WS-Cat-Ix) to PCL-Cat-Type (PM-Cat-List-Ix).
025800*
025900 c011-Exit.  exit section.
026000*
026100 c020-List-By-Type       section.
026200********************************
026300*
026400     move     zero to PM-Cat-List-Count.
026500     perform  c021-List-If-Matches-Type
026600               varying WS-Cat-Ix from 1 by 1
026700               until WS-Cat-Ix > WS-Category-Count.
026800*
026900 c020-Exit.  exit section.
027000*
027100 c021-List-If-Matches-Type section.
027200**********************************
027300*
027400     if       WScat-Type (WS-Cat-Ix) = Cat-Type
027500              add  1 to PM-Cat-List-Count
027600              set  PM-Cat-List-Ix to PM-Cat-List-Count
027700              move WScat-Id (WS-Cat-Ix)   to PCL-Cat-Id (PM-Cat-List-Ix)
027800              move WScat-Name (WS-Cat-Ix) to PCL-Cat-Name (PM-Cat-List-Ix)
027900              move WScat-Icon (WS-Cat-Ix) to PCL-Cat-Icon (PM-Cat-List-Ix)
028000              move WScat-Type (WS-Cat-Ix) to PCL-Cat-Type (PM-Cat-List-Ix)
028100     end-if.
028200*
028300 c021-Exit.  exit section.
028400*
028500 c030-Lookup-Category    section.
028600********************************
028700*    09/08/26 rlf - house rule 6 off the spec sheet - an id with no
028800*    master record still has to hand the caller something sane, not
028900*    whatever the linkage record happened to be carrying already.
029000*
029100     perform  b100-Find-Category.
029200     if       WS-Found
029300              move WScat-Name (WS-Cat-Ix) to Cat-Name
029400              move WScat-Icon (WS-Cat-Ix) to Cat-Icon
029500              move WScat-Type (WS-Cat-Ix) to Cat-Type
029600     else
029700              move "PM020 unknown category" to PM-Reject-Msg
029800              move Cat-Id    to Cat-Name
029900              move "Receipt" to Cat-Icon
030000     end-if.
030100*
030200 c030-Exit.  exit section.
030300*
030400 c040-Create-Category    section.
030500********************************
030600*
030700     add      1 to WS-Category-Count.
030800     set      WS-Cat-Ix to WS-Category-Count.
030900     move     Cat-Id   to WScat-Id (WS-Cat-Ix).
031000     move     Cat-Name to WScat-Name (WS-Cat-Ix).
031100     move     Cat-Icon to WScat-Icon (WS-Cat-Ix).
031200     move     Cat-Type to WScat-Type (WS-Cat-Ix).
031300     perform  b090-Rewrite-Categories.
031400*
031500 c040-Exit.  exit section.
031600*
031700 c050-Update-Category    section.
031800********************************
031900*
032000     perform  b100-Find-Category.
032100     if       WS-Found
032200              move Cat-Name to WScat-Name (WS-Cat-Ix)
032300              move Cat-Icon to WScat-Icon (WS-Cat-Ix)
032400              move Cat-Type to WScat-Type (WS-Cat-Ix)
032500              perform b090-Rewrite-Categories
032600     else
032700              move "PM020 unknown category" to PM-Reject-Msg
032800     end-if.
032900*
033000 c050-Exit.  exit section.
033100*
033200 c060-Delete-Category    section.
033300********************************
033400*
033500     perform  b100-Find-Category.
033600     if       WS-Found
033700              perform c061-Shift-One-Row
033800                        varying WS-Cat-Ix2 from WS-Cat-Ix by 1
033900                        until WS-Cat-Ix2 not < WS-Category-Count
034000              subtract 1 from WS-Category-Count
034100              perform b090-Rewrite-Categories
034200     else
034300              move "PM020 unknown category" to PM-Reject-Msg
034400     end-if.
034500*
034600 c060-Exit.  exit section.
034700*
034800 c061-Shift-One-Row      section.
034900********************************
035000*
035100     set      WS-Cat-Ix3 to WS-Cat-Ix2.
035200     add      1 to WS-Cat-Ix3.
035300     move     WS-Cat-Rec (WS-Cat-Ix3) to WS-Cat-Rec (WS-Cat-Ix2).
035400*
035500 c061-Exit.  exit section.
035600*
