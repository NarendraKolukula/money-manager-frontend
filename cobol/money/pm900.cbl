000100****************************************************************
000200*                                                               *
000300*            Personal Money Manager - Data Initializer          *
000400*      Seeds a brand new wallet with demo categories, accounts, *
000500*          transactions and transfers, file by file.            *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200**
001300      program-id.         pm900.
001400**
001500*    Author.             R L Fenwick, 16/12/1982
001600*                        For Applewood Computers.
001700**
001800*    Installation.       Applewood Computers.
001900**
002000*    Date-Written.       16/12/1982.
002100**
002200*    Date-Compiled.
002300**
002400*    Security.           Copyright (C) 1982-2026, Applewood Computers.
002500*                        Distributed under the GNU General Public License.
002600*                        See the file COPYING for details.
002700**
002800*    Remarks.            Data Initializer.  CALLed by pm000 before the
002900*                        dashboard run - peeks the three master/detail
003000*                        files in turn and, for any one found empty,
003100*                        posts a fixed set of demo rows through the
003200*                        normal service modules so balances come out
003300*                        right, not by writing the files directly.
003400*                        Each of the three tests (category/account/
003500*                        transaction) is independent, same as the old
003600*                        system's per-ledger "first run" tests.
003700**
003800*    Version.            See Prog-Name below.
003900**
004000*    Called modules.     pm010. (Create)  pm020. (Create)
004100*                        pm030. (Post-New)  pm040. (Post-New)
004200*                        maps04. (Add-Days, for backdating the demo
004300*                        transactions/transfers off today's date).
004400**
004500* changes:
004600* 16/12/25 rlf - 1.0.00 Written, once pm010-pm050 had settled down
004700*                enough to CALL with confidence.
004800* 16/12/25 rlf - 1.0.01 Demo transaction dates were all coming out as
004900*                today - Maps04-Delta needs to be negative to go
005000*                backwards, was passing the day count unsigned.
005100*
005200*************************************************************************
005300*
005400* Copyright Notice.
005500* ****************
005600*
005700* These files and programs are part of the Personal Money Manager
005800* batch suite and are Copyright (c) Applewood Computers 1982-2026.
005900*
006000* This program is free software; you can redistribute it and/or modify
006100* it under the terms of the GNU General Public License as published by
006200* the Free Software Foundation; version 3 and later, for personal
006300* usage only and that includes use within a business but without
006400* repackaging or for Resale in any way.
006500*
006600* This program is distributed in the hope that it will be useful, but WITHOUT
006700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
006800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006900* for more details.
007000*
007100*************************************************************************
007200*
007300 environment             division.
007400*===============================
007500*
007600 configuration section.
007700 special-names.
007800     C01 is Top-Of-Form.
007900*
008000 input-output            section.
008100 file-control.
008200*
008300*    These three SELECTs are for the empty-file peek only - the actual
008400*    posting is always done by CALLing the owning service module, never
008500*    by this program writing a detail record itself.
008600*
008700     select   Cat-Peek-File  assign to "PMCAT.DAT"
008800              organization is line sequential
008900              file status is Cat-Peek-Status.
009000     select   Acct-Peek-File assign to "PMACCT.DAT"
009100              organization is line sequential
009200              file status is Acct-Peek-Status.
009300     select   Trn-Peek-File  assign to "PMTRN.DAT"
009400              organization is line sequential
009500              file status is Trn-Peek-Status.
009600*
009700 data                    division.
009800*===============================
009900 file section.
010000*------------
010100 fd  Cat-Peek-File.
010200 01  Cat-Peek-Rec        pic x(68).
010300*
010400 fd  Acct-Peek-File.
010500 01  Acct-Peek-Rec       pic x(80).
010600*
010700 fd  Trn-Peek-File.
010800 01  Trn-Peek-Rec        pic x(167).
010900*
011000 working-storage section.
011100*------------------------
011200*
011300 77  Prog-Name           pic x(15) value "PM900 (1.0.01)".
011400*
011500 01  Cat-Peek-Status     pic xx    comp.
011600     88  Cat-Peek-Ok               value "00".
011700     88  Cat-Peek-Na               value "35".
011800*
011900 01  Acct-Peek-Status    pic xx    comp.
012000     88  Acct-Peek-Ok              value "00".
012100     88  Acct-Peek-Na              value "35".
012200*
012300 01  Trn-Peek-Status     pic xx    comp.
012400     88  Trn-Peek-Ok               value "00".
012500     88  Trn-Peek-Na               value "35".
012600*
012700 01  WS-Empty-Flag       pic x     value "N".
012800     88  WS-File-Is-Empty          value "Y".
012900     88  WS-File-Has-Data          value "N".
013000*
013100*    First-row-is-header test, same idea as pm030's own b011 - a
013200*    transaction file with nothing but its run-control header row is
013300*    still an empty wallet as far as seeding goes.
013400*
013500 01  WS-Probe-Row        pic x(167).
013600 01  WS-Probe-Row-R redefines WS-Probe-Row.
013700     03  WS-Probe-Id     pic x(12).
013800     03  filler          pic x(155).
013900*
014000*    Seventeen standard categories, one line per category, unpacked
014100*    below into Id/Name/Icon/Type and CALLed to pm020 a row at a time.
014200*
014300 01  WS-Category-Seed-Lines.
014400     03  filler  pic x(68) value
014500         "fuel            Fuel                          Fuel                E ".
014600     03  filler  pic x(68) value
014700         "movie           Movie                         Film                E ".
014800     03  filler  pic x(68) value
014900         "food            Food                          UtensilsCrossed     E ".
015000     03  filler  pic x(68) value
015100         "loan            Loan                          Landmark            E ".
015200     03  filler  pic x(68) value
015300         "medical         Medical                       Stethoscope         E ".
015400     03  filler  pic x(68) value
015500         "shopping        Shopping                      ShoppingBag         E ".
015600     03  filler  pic x(68) value
015700         "transport       Transport                     Car                 E ".
015800     03  filler  pic x(68) value
015900         "utilities       Utilities                     Zap                 E ".
016000     03  filler  pic x(68) value
016100         "entertainment   Entertainment                 Gamepad2            E ".
016200     03  filler  pic x(68) value
016300         "education       Education                     GraduationCap       E ".
016400     03  filler  pic x(68) value
016500         "other-expense   Other Expense                 Receipt             E ".
016600     03  filler  pic x(68) value
016700         "salary          Salary                        Briefcase           I ".
016800     03  filler  pic x(68) value
016900         "freelance       Freelance                     Laptop              I ".
017000     03  filler  pic x(68) value
017100         "investment      Investment                    TrendingUp          I ".
017200     03  filler  pic x(68) value
017300         "bonus           Bonus                         Gift                I ".
017400     03  filler  pic x(68) value
017500         "rental          Rental Income                 Home                I ".
017600     03  filler  pic x(68) value
017700         "other-income    Other Income                  Coins               I ".
017800 01  WS-Category-Seed-Tbl redefines WS-Category-Seed-Lines.
017900     03  WS-Cat-Seed-Row  occurs 17 times
018000                           indexed by WS-Cat-Seed-Ix.
018100         05  WScs-Id      pic x(16).
018200         05  WScs-Name    pic x(30).
018300         05  WScs-Icon    pic x(20).
018400         05  WScs-Type    pic x(01).
018500         05  filler       pic x(01).
018600*
018700*    Three starter accounts - balance carried as plain zoned pence
018800*    (implied 2 decimals), unpacked into Acct-Balance (comp-3) as each
018900*    row is CALLed to pm010.
019000*
019100 01  WS-Account-Seed-Lines.
019200     03  filler  pic x(41) value
019300         "cash    Cash          00000500000#10b981 ".
019400     03  filler  pic x(41) value
019500         "bank    Bank Account  00002500000#3b82f6 ".
019600     03  filler  pic x(41) value
019700         "credit  Credit Card   00000000000#ef4444 ".
019800 01  WS-Account-Seed-Tbl redefines WS-Account-Seed-Lines.
019900     03  WS-Acct-Seed-Row occurs 3 times
020000                           indexed by WS-Acct-Seed-Ix.
020100         05  WSas-Id          pic x(08).
020200         05  WSas-Name        pic x(14).
020300         05  WSas-Balance     pic 9(9)v99.
020400         05  WSas-Color       pic x(07).
020500         05  filler           pic x(01).
020600*
020700*    Fourteen sample transactions - Type/Amount/Desc/Category/Division/
020800*    Acct-Id as posted to pm030, plus a days-ago offset this program
020900*    steps today's date back by (via maps04 op AD) to get Trn-Datetime.
021000*
021100 01  WS-Transaction-Seed-Lines.
021200     03  filler  pic x(67) value
021300         "I007500000Monthly salary                salary        Obank    025 ".
021400     03  filler  pic x(67) value
021500         "E000350000Grocery shopping              food          Pcash    020 ".
021600     03  filler  pic x(67) value
021700         "E000200000Fuel for car - office commute fuel          Ocash    018 ".
021800     03  filler  pic x(67) value
021900         "E000080000Movie with family             movie         Pcash    015 ".
022000     03  filler  pic x(67) value
022100         "E000150000Doctor consultation           medical       Pbank    012 ".
022200     03  filler  pic x(67) value
022300         "I001500000Freelance project payment     freelance     Pbank    010 ".
022400     03  filler  pic x(67) value
022500         "E000500000Online shopping               shopping      Pcredit  008 ".
022600     03  filler  pic x(67) value
022700         "E000120000Electricity bill              utilities     Pbank    007 ".
022800     03  filler  pic x(67) value
022900         "E000250000Fuel for weekend trip         fuel          Pcash    005 ".
023000     03  filler  pic x(67) value
023100         "E000300000Team lunch                    food          Obank    004 ".
023200     03  filler  pic x(67) value
023300         "I000500000Investment returns            investment    Pbank    003 ".
023400     03  filler  pic x(67) value
023500         "E000180000Uber rides to office          transport     Ocash    002 ".
023600     03  filler  pic x(67) value
023700         "E000050000Netflix subscription          entertainment Pcredit  001 ".
023800     03  filler  pic x(67) value
023900         "E000200000Online course                 education     Pbank    000 ".
024000 01  WS-Transaction-Seed-Tbl redefines WS-Transaction-Seed-Lines.
024100     03  WS-Trn-Seed-Row  occurs 14 times
024200                           indexed by WS-Trn-Seed-Ix.
024300         05  WSts-Type     pic x(01).
024400         05  WSts-Amount   pic 9(07)v99.
024500         05  WSts-Desc     pic x(30).
024600         05  WSts-Category pic x(14).
024700         05  WSts-Division pic x(01).
024800         05  WSts-Acct-Id  pic x(08).
024900         05  WSts-Days-Ago pic 9(03).
025000         05  filler        pic x(01).
025100*
025200*    Two sample transfers - From/To/Amount/Desc plus the same
025300*    days-ago offset idea as the transactions above.
025400*
025500 01  WS-Transfer-Seed-Lines.
025600     03  filler  pic x(49) value
025700         "bank    cash    001000000ATM withdrawal      022 ".
025800     03  filler  pic x(49) value
025900         "bank    credit  000500000Credit card payment 006 ".
026000 01  WS-Transfer-Seed-Tbl redefines WS-Transfer-Seed-Lines.
026100     03  WS-Trf-Seed-Row  occurs 2 times
026200                           indexed by WS-Trf-Seed-Ix.
026300         05  WSfs-From-Acct pic x(08).
026400         05  WSfs-To-Acct   pic x(08).
026500         05  WSfs-Amount    pic 9(07)v99.
026600         05  WSfs-Desc      pic x(20).
026700         05  WSfs-Days-Ago  pic 9(03).
026800         05  filler         pic x(01).
026900*
027000*    Sequence counters for the Trn-Id / Trf-Id keys this program
027100*    manufactures as it posts each seed row.
027200*
027300 01  WS-Seed-Txn-Seq     pic 9(03)  comp value zero.
027400 01  WS-Seed-Trf-Seq     pic 9(03)  comp value zero.
027500 01  WS-Seed-Txn-Seq-Ed  pic 9(03).
027600 01  WS-Seed-Trf-Seq-Ed  pic 9(03).
027700*
027800*    Days-ago offset, lifted from the seed row and negated for the
027900*    maps04 Add-Days call below.
028000*
028100 01  WS-Seed-Days-Ago    pic 9(03)  comp.
028200*
028300*    Break groups for combining a maps04 Add-Days result with today's
028400*    time-of-day into one ccyymmddhhmmss value - Trn-Datetime/
028500*    Trf-Datetime are comp, not directly reference-modifiable.
028600*
028700 01  WS-Seed-Ts-Break.
028800     03  WS-Sts-Ccyy     pic 9(4).
028900     03  WS-Sts-Mm       pic 99.
029000     03  WS-Sts-Dd       pic 99.
029100     03  WS-Sts-Hh       pic 99.
029200     03  WS-Sts-Mi       pic 99.
029300     03  WS-Sts-Ss       pic 99.
029400 01  WS-Seed-Ts-Break-N redefines WS-Seed-Ts-Break
029500                         pic 9(14).
029600*
029700*    maps04 linkage - this copy of the shape is re-declared here the
029800*    same way every other PM caller of maps04 does it, maps04 owning
029900*    no copybook of its own.
030000*
030100 01  Maps04-Linkage.
030200     03  Maps04-Op           pic x(02).
030300     03  Maps04-Ccyy          pic 9(4)  comp.
030400     03  Maps04-Mm            pic 99    comp.
030500     03  Maps04-Dd            pic 99    comp.
030600     03  Maps04-Ccyy2         pic 9(4)  comp.
030700     03  Maps04-Mm2           pic 99    comp.
030800     03  Maps04-Dd2           pic 99    comp.
030900     03  Maps04-Delta         pic s9(5) comp.
031000     03  Maps04-Dow           pic 9     comp.
031100     03  Maps04-Label         pic x(12).
031200     03  filler               pic x(08).
031300*
031400 copy "pmcat.cob".
031500 copy "pmacct.cob".
031600 copy "pmtrn.cob".
031700 copy "pmtrf.cob".
031800*
031900*    Dummy output areas for the pm020/pm030/pm040 calls below - Create
032000*    and Post-New never touch them but the CALL still has to supply
032100*    one of the right shape.
032200*
032300 01  PM-Cat-List-Dummy.
032400     03  PM-Cat-List-Count   binary-long unsigned.
032500     03  PM-Cat-List-Row     occurs 1 times
032600                              indexed by PM-Cat-List-Ix.
032700         05  PCL-Cat-Id       pic x(16).
032800         05  PCL-Cat-Name     pic x(30).
032900         05  PCL-Cat-Icon     pic x(20).
033000         05  PCL-Cat-Type     pic x(01).
033100         05  filler           pic x(03).
033200*
033300 01  PM-Trn-Filter-Dummy.
033400     03  PM-Flt-Acct-Id      pic x(12).
033500     03  PM-Flt-Category     pic x(16).
033600     03  PM-Flt-Start-Ts     pic 9(14)  comp.
033700     03  PM-Flt-End-Ts       pic 9(14)  comp.
033800     03  PM-Flt-Out-Count    binary-long unsigned.
033900     03  PM-Flt-Out-Row      occurs 1 times
034000                              indexed by PM-Flt-Ix.
034100         05  PFO-Trn-Id       pic x(12).
034200         05  PFO-Type         pic x(01).
034300         05  PFO-Amount       pic s9(9)v99 comp-3.
034400         05  PFO-Desc         pic x(40).
034500         05  PFO-Category     pic x(16).
034600         05  PFO-Division     pic x(01).
034700         05  PFO-Acct-Id      pic x(12).
034800         05  PFO-Datetime     pic 9(14)    comp.
034900         05  PFO-Editable     pic x(01).
035000         05  filler           pic x(02).
035100*
035200 01  PM-Dashboard-Summary-Dummy.
035300     03  PM-Dsum-Period-Start     pic 9(14)     comp.
035400     03  PM-Dsum-Period-End       pic 9(14)     comp.
035500     03  PM-Dsum-Total-Income     pic s9(9)v99  comp-3.
035600     03  PM-Dsum-Total-Expense    pic s9(9)v99  comp-3.
035700     03  PM-Dsum-Balance          pic s9(9)v99  comp-3.
035800     03  PM-Dsum-Read-Cnt         binary-long unsigned.
035900     03  PM-Dsum-Posted-Cnt       binary-long unsigned.
036000     03  PM-Dsum-Rejected-Cnt     binary-long unsigned.
036100     03  PM-Dsum-Cat-Cnt          binary-short unsigned.
036200     03  PM-Dsum-Cat-Tbl                        occurs 1 times
036300                                   indexed by PM-Dsum-Cat-Ix.
036400         05  Cs-Cat-Id            pic x(16).
036500         05  Cs-Cat-Name          pic x(30).
036600         05  Cs-Icon              pic x(20).
036700         05  Cs-Type              pic x(01).
036800         05  Cs-Amount            pic s9(9)v99  comp-3.
036900         05  Cs-Count             pic 9(05).
037000         05  filler               pic x(03).
037100     03  PM-Dsum-Period-Row-Cnt   binary-short unsigned.
037200     03  PM-Dsum-Period-Tbl                     occurs 1 times
037300                                   indexed by PM-Dsum-Period-Ix.
037400         05  Pd-Label             pic x(12).
037500         05  Pd-Income            pic s9(9)v99  comp-3.
037600         05  Pd-Expense           pic s9(9)v99  comp-3.
037700         05  filler               pic x(04).
037800*
037900 01  PM-Trf-Filter-Dummy.
038000     03  PM-Tfl-Acct-Id      pic x(12).
038100     03  PM-Tfl-Start-Ts     pic 9(14)  comp.
038200     03  PM-Tfl-End-Ts       pic 9(14)  comp.
038300     03  PM-Tfl-Out-Count    binary-long unsigned.
038400     03  PM-Tfl-Out-Row      occurs 1 times
038500                              indexed by PM-Tfl-Ix.
038600         05  PTO-Trf-Id       pic x(12).
038700         05  PTO-From-Acct    pic x(12).
038800         05  PTO-To-Acct      pic x(12).
038900         05  PTO-Amount       pic s9(9)v99 comp-3.
039000         05  PTO-Desc         pic x(40).
039100         05  PTO-Datetime     pic 9(14)    comp.
039200         05  filler           pic x(04).
039300*
039400 linkage section.
039500*---------------
039600 copy "pmwork.cob".
039700 copy "pmcall.cob".
039800 copy "pmnames.cob".
039900*
040000 procedure  division using PM-Calling-Data
040100                           PM-Today
040200                           File-Defs.
040300*===========================================
040400*
040500 aa000-Mainline          section.
040600********************************
040700*
040800     perform  b010-Test-Category-File-Empty.
040900     if       WS-File-Is-Empty
041000              perform c010-Seed-Categories
041100     end-if.
041200     perform  b020-Test-Account-File-Empty.
041300     if       WS-File-Is-Empty
041400              perform c020-Seed-Accounts
041500     end-if.
041600     perform  b030-Test-Transaction-File-Empty.
041700     if       WS-File-Is-Empty
041800              perform c030-Seed-Transactions
041900              perform c040-Seed-Transfers
042000     end-if.
042100     goback.
042200*
042300 aa000-Exit.  exit section.
042400*
042500 b010-Test-Category-File-Empty section.
042600**************************************
042700*
042800     move     "N" to WS-Empty-Flag.
042900     open     input Cat-Peek-File.
043000     if       Cat-Peek-Na
043100              move "Y" to WS-Empty-Flag
043200     else
043300              read Cat-Peek-File
043400                  at end move "Y" to WS-Empty-Flag
043500              end-read
043600              close Cat-Peek-File
043700     end-if.
043800*
043900 b010-Exit.  exit section.
044000*
044100 b020-Test-Account-File-Empty section.
044200*************************************
044300*
044400     move     "N" to WS-Empty-Flag.
044500     open     input Acct-Peek-File.
044600     if       Acct-Peek-Na
044700              move "Y" to WS-Empty-Flag
044800     else
044900              read Acct-Peek-File
045000                  at end move "Y" to WS-Empty-Flag
045100              end-read
045200              close Acct-Peek-File
045300     end-if.
045400*
045500 b020-Exit.  exit section.
045600*
045700 b030-Test-Transaction-File-Empty section.
045800*****************************************
045900*
046000*    A file holding nothing but the run-control header row is still
046100*    an empty wallet - same test pm030's own b011 makes on load.
046200*
046300     move     "N" to WS-Empty-Flag.
046400     open     input Trn-Peek-File.
046500     if       Trn-Peek-Na
046600              move "Y" to WS-Empty-Flag
046700     else
046800              read Trn-Peek-File
046900                  at end move "Y" to WS-Empty-Flag
047000                  not at end
047100                      move Trn-Peek-Rec to WS-Probe-Row
047200                      if    WS-Probe-Id = "000000000000"
047300                            read Trn-Peek-File
047400                                at end move "Y" to WS-Empty-Flag
047500                            end-read
047600                      end-if
047700              end-read
047800              close Trn-Peek-File
047900     end-if.
048000*
048100 b030-Exit.  exit section.
048200*
048300 c010-Seed-Categories    section.
048400********************************
048500*
048600     perform  c011-Seed-One-Category
048700               varying WS-Cat-Seed-Ix from 1 by 1
048800               until WS-Cat-Seed-Ix > 17.
048900*
049000 c010-Exit.  exit section.
049100*
049200 c011-Seed-One-Category  section.
049300********************************
049400*
049500     move     WScs-Id (WS-Cat-Seed-Ix)   to Cat-Id.
049600     move     WScs-Name (WS-Cat-Seed-Ix) to Cat-Name.
049700     move     WScs-Icon (WS-Cat-Seed-Ix) to Cat-Icon.
049800     move     WScs-Type (WS-Cat-Seed-Ix) to Cat-Type.
049900     move     4 to PM-Process-Func.
050000     call     "pm020" using PM-Calling-Data
050100                            PM-Category-Record
050200                            PM-Cat-List-Dummy
050300                            File-Defs.
050400*
050500 c011-Exit.  exit section.
050600*
050700 c020-Seed-Accounts      section.
050800********************************
050900*
051000     perform  c021-Seed-One-Account
051100               varying WS-Acct-Seed-Ix from 1 by 1
051200               until WS-Acct-Seed-Ix > 3.
051300*
051400 c020-Exit.  exit section.
051500*
051600 c021-Seed-One-Account   section.
051700********************************
051800*
051900     move     WSas-Id (WS-Acct-Seed-Ix)      to Acct-Id.
052000     move     WSas-Name (WS-Acct-Seed-Ix)    to Acct-Name.
052100     move     WSas-Balance (WS-Acct-Seed-Ix) to Acct-Balance.
052200     move     WSas-Color (WS-Acct-Seed-Ix)   to Acct-Color.
052300     move     1 to PM-Process-Func.
052400     call     "pm010" using PM-Calling-Data
052500                            PM-Account-Record
052600                            File-Defs.
052700*
052800 c021-Exit.  exit section.
052900*
053000 c030-Seed-Transactions  section.
053100********************************
053200*
053300     move     zero to WS-Seed-Txn-Seq.
053400     perform  c031-Seed-One-Transaction
053500               varying WS-Trn-Seed-Ix from 1 by 1
053600               until WS-Trn-Seed-Ix > 14.
053700*
053800 c030-Exit.  exit section.
053900*
054000 c031-Seed-One-Transaction section.
054100**********************************
054200*
054300     add      1 to WS-Seed-Txn-Seq.
054400     move     WS-Seed-Txn-Seq to WS-Seed-Txn-Seq-Ed.
054500     string   "SEED-TXN-" delimited by size
054600              WS-Seed-Txn-Seq-Ed delimited by size
054700              into Trn-Id.
054800     move     WSts-Type (WS-Trn-Seed-Ix)     to Trn-Type.
054900     move     WSts-Amount (WS-Trn-Seed-Ix)   to Trn-Amount.
055000     move     WSts-Desc (WS-Trn-Seed-Ix)     to Trn-Desc.
055100     move     WSts-Category (WS-Trn-Seed-Ix) to Trn-Category.
055200     move     WSts-Division (WS-Trn-Seed-Ix) to Trn-Division.
055300     move     WSts-Acct-Id (WS-Trn-Seed-Ix)  to Trn-Acct-Id.
055400     move     WSts-Days-Ago (WS-Trn-Seed-Ix) to WS-Seed-Days-Ago.
055500     perform  b900-Build-Backdated-Ts.
055600     move     WS-Seed-Ts-Break-N to Trn-Datetime.
055700     move     1 to PM-Process-Func.
055800     call     "pm030" using PM-Calling-Data
055900                            PM-Transaction-Record
056000                            PM-Trn-Filter-Dummy
056100                            PM-Dashboard-Summary-Dummy
056200                            PM-Today-Ts
056300                            File-Defs.
056400*
056500 c031-Exit.  exit section.
056600*
056700 c040-Seed-Transfers     section.
056800********************************
056900*
057000     move     zero to WS-Seed-Trf-Seq.
057100     perform  c041-Seed-One-Transfer
057200               varying WS-Trf-Seed-Ix from 1 by 1
057300               until WS-Trf-Seed-Ix > 2.
057400*
057500 c040-Exit.  exit section.
057600*
057700 c041-Seed-One-Transfer  section.
057800********************************
057900*
058000     add      1 to WS-Seed-Trf-Seq.
058100     move     WS-Seed-Trf-Seq to WS-Seed-Trf-Seq-Ed.
058200     string   "SEED-TRF-" delimited by size
058300              WS-Seed-Trf-Seq-Ed delimited by size
058400              into Trf-Id.
058500     move     WSfs-From-Acct (WS-Trf-Seed-Ix) to Trf-From-Acct.
058600     move     WSfs-To-Acct (WS-Trf-Seed-Ix)   to Trf-To-Acct.
058700     move     WSfs-Amount (WS-Trf-Seed-Ix)    to Trf-Amount.
058800     move     WSfs-Desc (WS-Trf-Seed-Ix)      to Trf-Desc.
058900     move     WSfs-Days-Ago (WS-Trf-Seed-Ix)  to WS-Seed-Days-Ago.
059000     perform  b900-Build-Backdated-Ts.
059100     move     WS-Seed-Ts-Break-N to Trf-Datetime.
059200     move     1 to PM-Process-Func.
059300     call     "pm040" using PM-Calling-Data
059400                            PM-Transfer-Record
059500                            PM-Trf-Filter-Dummy
059600                            PM-Today-Ts
059700                            File-Defs.
059800*
059900 c041-Exit.  exit section.
060000*
060100 b900-Build-Backdated-Ts section.
060200********************************
060300*
060400*    Steps today's date back WS-Seed-Days-Ago whole days via maps04,
060500*    keeps today's time-of-day, hands the result back as
060600*    WS-Seed-Ts-Break-N (9(14) ccyymmddhhmmss).
060700*
060800     move     PM-Today-Ccyy to Maps04-Ccyy.
060900     move     PM-Today-Mm   to Maps04-Mm.
061000     move     PM-Today-Dd   to Maps04-Dd.
061100     compute  Maps04-Delta = zero - WS-Seed-Days-Ago.
061200     move     "AD" to Maps04-Op.
061300     call     "maps04" using Maps04-Linkage.
061400     move     Maps04-Ccyy   to WS-Sts-Ccyy.
061500     move     Maps04-Mm     to WS-Sts-Mm.
061600     move     Maps04-Dd     to WS-Sts-Dd.
061700     move     PM-Today-Hh   to WS-Sts-Hh.
061800     move     PM-Today-Min  to WS-Sts-Mi.
061900     move     PM-Today-Ss   to WS-Sts-Ss.
062000*
062100 b900-Exit.  exit section.
062200*
