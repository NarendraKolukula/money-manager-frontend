000100****************************************************************
000200*                                                               *
000300*               Date Arithmetic For The PM Suite                *
000400*                                                               *
000500****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000**
001100      Program-Id.         maps04.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 31/10/1982
001400*                        For Applewood Computers.
001500**
001600*    Installation.       Applewood Computers.
001700**
001800*    Date-Written.       31/10/1982.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500**
002600*    Remarks.            Day-of-week, leap-year, last-day-of-month and
002700*                        whole-day/whole-month stepping, all done with
002800*                        plain table lookups and arithmetic - no
002900*                        intrinsic FUNCTIONs, same as the rest of the
003000*                        pre-GNU-Cobol suite.
003100**
003200*    Version.            See Maps04-Version below.
003300**
003400* changes:
003500* 24/11/25 vbc - 1.0.00 Taken over for the PM suite - stripped the old
003600*                dd/mm/ccyy <-> binary conversion (PM carries dates as
003700*                9(14) ccyymmddhhmmss throughout, no display form needed)
003800*                and added the week/month/year boundary and day-of-week
003900*                arithmetic DashboardService and TransactionService need.
004000*                Intrinsic FUNCTIONs removed per house policy - done with
004100*                Zeller's rule and a plain days-in-month table instead.
004200* 01/12/25 vbc - 1.0.01 Fixed Zeller century term, was one mod-7 out on
004300*                century boundaries.
004400* 06/12/25 vbc - 1.0.02 Added Date-Diff (op DF) for TransactionService's
004500*                12-hour edit window test - whole days between two
004600*                dates, same day-walk as Add-Days, capped at 10 years.
004700* 15/12/25 vbc - 1.0.03 House standard is loop-by-paragraph, not inline
004800*                PERFORM ... END-PERFORM - the day-walk in Add-Days and
004900*                Date-Diff and the month-walk in Sub-Months now each
005000*                drive a separate paragraph.
005100* 09/08/26 vbc - 1.0.04 Audit query #4471 - Copyright Notice below was
005200*                still carrying the old suite name and wasn't updated
005300*                when the rest of the PM programs were - corrected to
005400*                match.
005500*
005600*************************************************************************
005700*
005800* Copyright Notice.
005900* ****************
006000*
006100* These files and programs are part of the Personal Money Manager
006200* batch suite and are Copyright (c) Applewood Computers 1982-2026.
006300*
006400* This program is free software; you can redistribute it and/or modify
006500* it under the terms of the GNU General Public License as published by
006600* the Free Software Foundation; version 3 and later, for personal
006700* usage only and that includes use within a business but without
006800* repackaging or for Resale in any way.
006900*
007000* This program is distributed in the hope that it will be useful, but WITHOUT
007100* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007300* for more details.
007400*
007500*************************************************************************
007600*
007700 environment      division.
007800*========================
007900*
008000 configuration section.
008100 special-names.
008200     C01 is Top-Of-Form.
008300*
008400 data             division.
008500*========================
008600 working-storage  section.
008700*-----------------------
008800*
008900 77  Maps04-Version      pic x(17) value "maps04 (1.0.04)".
009000*
009100 01  Wk-Days-In-Month.
009200     03  Wk-Dim          pic 99  occurs 12  comp
009300                          values 31 28 31 30 31 30 31 31 30 31 30 31.
009400*
009500 01  Wk-Work-Fields.
009600     03  Wk-Yy           pic 9(4)  comp.
009700     03  Wk-Mm           pic 99    comp.
009800     03  Wk-Dd           pic 99    comp.
009900     03  Wk-Zeller-Mm    pic 99    comp.
010000     03  Wk-Zeller-Yy    pic 9(4)  comp.
010100     03  Wk-Century      pic 99    comp.
010200     03  Wk-Yr-In-Cent   pic 99    comp.
010300     03  Wk-H            pic s999  comp.
010400     03  Wk-Last-Dd      pic 99    comp.
010500     03  Wk-Ix           binary-long unsigned.
010600     03  Wk-Safety       pic 9(5)  comp.
010700     03  filler          pic x(04).
010800*
010900 01  Wk-Month-Names.
011000     03  filler          pic x(3)  occurs 12
011100                          values "JAN" "FEB" "MAR" "APR" "MAY" "JUN"
011200                                "JUL" "AUG" "SEP" "OCT" "NOV" "DEC".
011300 01  Wk-Month-Name-Tbl redefines Wk-Month-Names.
011400     03  Wk-Month-Name   pic x(3)  occurs 12.
011500*
011600*    Whole table as one string - kept for the odd bit of diagnostic
011700*    DISPLAY the maintenance programmer reaches for when Wk-Month-Name
011800*    is coming back wrong and a side-by-side dump is quicker than
011900*    stepping through the debugger table entry by entry.
012000*
012100 01  Wk-Month-Names-Flat redefines Wk-Month-Names pic x(36).
012200*
012300 linkage          section.
012400*-----------------------
012500*
012600*********
012700* maps04 *
012800*********
012900*
013000 01  Maps04-Ws.
013100     03  Maps04-Op           pic x(02).
013200         88  Mp4-Day-Of-Week        value "DW".
013300         88  Mp4-Last-Day           value "LD".
013400         88  Mp4-Add-Days           value "AD".
013500         88  Mp4-Sub-Months         value "SM".
013600         88  Mp4-Week-Label         value "WL".
013700         88  Mp4-Month-Label        value "ML".
013800         88  Mp4-Date-Diff          value "DF".
013900     03  Maps04-Ccyy          pic 9(4)  comp.
014000     03  Maps04-Mm            pic 99    comp.
014100     03  Maps04-Dd            pic 99    comp.
014200*    Second date, used by Mp4-Date-Diff only - end date, assumed not
014300*    earlier than Maps04-Ccyy/Mm/Dd.
014400     03  Maps04-Ccyy2         pic 9(4)  comp.
014500     03  Maps04-Mm2           pic 99    comp.
014600     03  Maps04-Dd2           pic 99    comp.
014700     03  Maps04-Delta         pic s9(5) comp.
014800     03  Maps04-Dow           pic 9     comp.
014900     03  Maps04-Label         pic x(12).
015000*
015100*    Split view of the label buffer - Mp4-Week-Label/Mp4-Month-Label
015200*    only ever fill the first half today, kept split in case a future
015300*    request wants a two-part label (e.g. a range) without widening
015400*    the linkage.
015500*
015600     03  Maps04-Label-R redefines Maps04-Label.
015700         05  Maps04-Label-Part1 pic x(06).
015800         05  Maps04-Label-Part2 pic x(06).
015900     03  filler               pic x(08).
016000*
016100 procedure        division using Maps04-Ws.
016200*=========================================
016300*
016400 aa000-Main                 section.
016500***********************************
016600     evaluate true
016700         when Mp4-Day-Of-Week  perform b010-Day-Of-Week
016800         when Mp4-Last-Day     perform b020-Last-Day-Of-Month
016900         when Mp4-Add-Days     perform b030-Add-Days
017000         when Mp4-Sub-Months   perform b040-Sub-Months
017100         when Mp4-Week-Label   perform b050-Week-Label
017200         when Mp4-Month-Label  perform b060-Month-Label
017300         when Mp4-Date-Diff    perform b070-Date-Diff
017400         when other            continue
017500     end-evaluate.
017600     goback.
017700*
017800 aa000-Exit.  exit section.
017900*
018000 b010-Day-Of-Week           section.
018100***********************************
018200*
018300*    Zeller's congruence.  Jan and Feb are treated as months 13 and 14
018400*    of the PREVIOUS year, everything else is unchanged.
018500*    h = 0 Saturday ... 6 Friday, remapped below to 1 Monday .. 7 Sunday.
018600*
018700     move     Maps04-Ccyy to Wk-Zeller-Yy.
018800     move     Maps04-Mm   to Wk-Zeller-Mm.
018900     if       Maps04-Mm < 3
019000              add 12 to Wk-Zeller-Mm
019100              subtract 1 from Wk-Zeller-Yy
019200     end-if.
019300     divide    Wk-Zeller-Yy by 100 giving Wk-Century
019400                                 remainder Wk-Yr-In-Cent.
019500     compute  Wk-H =
019600                 ( Maps04-Dd
019700                 + ( ( 13 * ( Wk-Zeller-Mm + 1 ) ) / 5 )
019800                 + Wk-Yr-In-Cent
019900                 + ( Wk-Yr-In-Cent / 4 )
020000                 + ( Wk-Century / 4 )
020100                 + ( 5 * Wk-Century )
020200                 ) .
020300     divide   Wk-H by 7 giving Wk-Ix remainder Wk-H.
020400*
020500*    Wk-H now holds Zeller's raw result - 0 is Saturday, 1 is Sunday,
020600*    2-6 are Monday through Friday.  Remap to 1 Monday .. 7 Sunday.
020700*
020800     evaluate Wk-H
020900         when 0  move 6 to Maps04-Dow
021000         when 1  move 7 to Maps04-Dow
021100         when other
021200                 compute Maps04-Dow = Wk-H - 1
021300     end-evaluate.
021400*
021500 b010-Exit.  exit section.
021600*
021700 b020-Last-Day-Of-Month     section.
021800***********************************
021900*
022000     move     Wk-Dim (Maps04-Mm) to Wk-Last-Dd.
022100     if       Maps04-Mm = 2
022200              perform b025-Test-Leap
022300              if      Wk-Ix = 1
022400                      move 29 to Wk-Last-Dd
022500              end-if
022600     end-if.
022700     move     Wk-Last-Dd to Maps04-Dd.
022800*
022900 b020-Exit.  exit section.
023000*
023100 b025-Test-Leap             section.
023200***********************************
023300*
023400*    Wk-Ix set to 1 when Maps04-Ccyy is a leap year, 0 otherwise.
023500*
023600     move     zero to Wk-Ix.
023700     divide   Maps04-Ccyy by 4 giving Wk-Century remainder Wk-Yr-In-Cent.
023800     if       Wk-Yr-In-Cent = zero
023900              move 1 to Wk-Ix
024000              divide   Maps04-Ccyy by 100 giving Wk-Century
024100                                       remainder Wk-Yr-In-Cent
024200              if       Wk-Yr-In-Cent = zero
024300                       move zero to Wk-Ix
024400                       divide Maps04-Ccyy by 400 giving Wk-Century
024500                                          remainder Wk-Yr-In-Cent
024600                       if     Wk-Yr-In-Cent = zero
024700                              move 1 to Wk-Ix
024800                       end-if
024900              end-if
025000     end-if.
025100*
025200 b025-Exit.  exit section.
025300*
025400 b030-Add-Days              section.
025500***********************************
025600*
025700*    Steps Maps04-Ccyy/Mm/Dd by Maps04-Delta whole days (signed), one
025800*    day at a time - deltas used in this suite never exceed five weeks
025900*    so a day-by-day walk is plenty fast enough.
026000*
026100     move     Maps04-Ccyy to Wk-Yy.
026200     move     Maps04-Mm   to Wk-Mm.
026300     move     Maps04-Dd   to Wk-Dd.
026400*
026500     perform  b031-Step-One-Day thru b031-Exit
026600              until Maps04-Delta = zero.
026700*
026800     move     Wk-Yy to Maps04-Ccyy.
026900     move     Wk-Mm to Maps04-Mm.
027000     move     Wk-Dd to Maps04-Dd.
027100*
027200 b030-Exit.  exit section.
027300*
027400 b031-Step-One-Day          section.
027500***********************************
027600*    09/08/26 rlf - restyled off a plain EVALUATE into the old maps09
027700*    check-digit shape (go to the forward or backward leg, go to
027800*    b031-Exit off the end of whichever one runs) so b030-Add-Days
027900*    could perform the range through to b031-Exit the house way.
028000*
028100     if       Maps04-Delta > zero
028200              go to b031-Step-Forward.
028300     go to    b031-Step-Backward.
028400*
028500 b031-Step-Forward.
028600     add      1 to Wk-Dd.
028700     move     Wk-Yy to Maps04-Ccyy.
028800     move     Wk-Mm to Maps04-Mm.
028900     perform  b020-Last-Day-Of-Month.
029000     if       Wk-Dd > Maps04-Dd
029100              move 1 to Wk-Dd
029200              add  1 to Wk-Mm
029300              if    Wk-Mm > 12
029400                    move 1 to Wk-Mm
029500                    add  1 to Wk-Yy
029600              end-if
029700     end-if.
029800     subtract 1 from Maps04-Delta.
029900     go to    b031-Exit.
030000*
030100 b031-Step-Backward.
030200     subtract 1 from Wk-Dd.
030300     if       Wk-Dd < 1
030400              subtract 1 from Wk-Mm
030500              if    Wk-Mm < 1
030600                    move 12 to Wk-Mm
030700                    subtract 1 from Wk-Yy
030800              end-if
030900              move Wk-Yy to Maps04-Ccyy
031000              move Wk-Mm to Maps04-Mm
031100              perform b020-Last-Day-Of-Month
031200              move Maps04-Dd to Wk-Dd
031300     end-if.
031400     add      1 to Maps04-Delta.
031500*
031600 b031-Exit.  exit section.
031700*
031800 b040-Sub-Months             section.
031900*************************************
032000*
032100*    Steps Maps04-Ccyy/Mm back Maps04-Delta whole calendar months (day
032200*    of month is left alone - callers only ever use this to walk back
032300*    to "the 1st of" a prior month).
032400*
032500     move     Maps04-Ccyy  to Wk-Yy.
032600     move     Maps04-Mm    to Wk-Mm.
032700     move     Maps04-Delta to Wk-Safety.
032800     perform  b041-Step-One-Month
032900               varying Wk-Ix from 1 by 1 until Wk-Ix > Wk-Safety.
033000     move     Wk-Yy to Maps04-Ccyy.
033100     move     Wk-Mm to Maps04-Mm.
033200*
033300 b040-Exit.  exit section.
033400*
033500 b041-Step-One-Month         section.
033600*************************************
033700*
033800     subtract 1 from Wk-Mm.
033900     if       Wk-Mm < 1
034000              move 12 to Wk-Mm
034100              subtract 1 from Wk-Yy
034200     end-if.
034300*
034400 b041-Exit.  exit section.
034500*
034600 b050-Week-Label             section.
034700*************************************
034800*
034900*    Builds "MMM d" from Maps04-Mm / Maps04-Dd, e.g. "JUL 13".
035000*
035100     move     spaces to Maps04-Label.
035200     move     Wk-Month-Name (Maps04-Mm) to Maps04-Label (1:3).
035300     move     space to Maps04-Label (4:1).
035400     move     Maps04-Dd to Maps04-Label (5:2).
035500*
035600 b050-Exit.  exit section.
035700*
035800 b060-Month-Label             section.
035900**************************************
036000*
036100*    Builds "MMM yyyy" from Maps04-Mm / Maps04-Ccyy, e.g. "JUL 2026".
036200*
036300     move     spaces to Maps04-Label.
036400     move     Wk-Month-Name (Maps04-Mm) to Maps04-Label (1:3).
036500     move     space to Maps04-Label (4:1).
036600     move     Maps04-Ccyy to Maps04-Label (5:4).
036700*
036800 b060-Exit.  exit section.
036900*
037000 b070-Date-Diff              section.
037100*************************************
037200*
037300*    Whole days from Maps04-Ccyy/Mm/Dd to Maps04-Ccyy2/Mm2/Dd2 - a day
037400*    by day walk, same as b030, capped at ten years so a back-dated
037500*    record can never spin this module forever.
037600*
037700     move     Maps04-Ccyy to Wk-Yy.
037800     move     Maps04-Mm   to Wk-Mm.
037900     move     Maps04-Dd   to Wk-Dd.
038000     move     zero        to Maps04-Delta.
038100     move     zero        to Wk-Safety.
038200*
038300     perform  b071-Step-One-Day
038400               until ( Wk-Yy = Maps04-Ccyy2 and Wk-Mm = Maps04-Mm2
038500                                         and Wk-Dd = Maps04-Dd2 )
038600                    or Wk-Safety > 3660.
038700*
038800     move     Maps04-Ccyy2 to Maps04-Ccyy.
038900     move     Maps04-Mm2   to Maps04-Mm.
039000     move     Maps04-Dd2   to Maps04-Dd.
039100*
039200 b070-Exit.  exit section.
039300*
039400 b071-Step-One-Day          section.
039500*************************************
039600*
039700     add   1 to Wk-Dd.
039800     move  Wk-Yy to Maps04-Ccyy.
039900     move  Wk-Mm to Maps04-Mm.
040000     perform b020-Last-Day-Of-Month.
040100     if    Wk-Dd > Maps04-Dd
040200           move 1 to Wk-Dd
040300           add  1 to Wk-Mm
040400           if      Wk-Mm > 12
040500                   move 1 to Wk-Mm
040600                   add  1 to Wk-Yy
040700           end-if
040800     end-if.
040900     add   1 to Maps04-Delta.
041000     add   1 to Wk-Safety.
041100*
041200 b071-Exit.  exit section.
041300*
