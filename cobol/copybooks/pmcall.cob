000100* Calling linkage for the PM (Personal Money) suite - every pm0nn module
000200* is CALLed with this block so the one module can be asked to do any of
000300* its jobs without a separate entry point for each.
000400* 24/11/25 vbc - Created from the old wscall shape, PM-Process-Func table
000500*                added for the service-style modules.
000600* 02/12/25 vbc - PM-Sub-Function widened, was not enough room for the
000700*                dashboard period codes.
000800*
000900 01  PM-Calling-Data.
001000     03  PM-Called       pic x(8).
001100     03  PM-Caller       pic x(8).
001200     03  PM-Term-Code    pic 99.
001300*    PM-Process-Func - function served by the called module, see the
001400*    88-levels below for the list in use by each pm0nn module.
001500     03  PM-Process-Func pic 99.
001600     03  PM-Sub-Function pic 99.
001700     03  PM-Reject-Msg   pic x(40).
001800     03  filler          pic x(08).
001900*
002000*    AccountService  (pm010) function codes.
002100     88  PM-Acct-Create        value 01.
002200     88  PM-Acct-Update        value 02.
002300     88  PM-Acct-Delete        value 03.
002400     88  PM-Acct-Apply-Delta   value 04.
002500     88  PM-Acct-Total-Balance value 05.
002600     88  PM-Acct-Lookup        value 06.
002700*
002800*    CategoryService (pm020) function codes.
002900     88  PM-Cat-List-All       value 01.
003000     88  PM-Cat-List-By-Type   value 02.
003100     88  PM-Cat-Lookup         value 03.
003200     88  PM-Cat-Create         value 04.
003300     88  PM-Cat-Update         value 05.
003400     88  PM-Cat-Delete         value 06.
003500*
003600*    TransactionService (pm030) function codes.
003700     88  PM-Trn-Post-New        value 01.
003800     88  PM-Trn-Update          value 02.
003900     88  PM-Trn-Delete          value 03.
004000     88  PM-Trn-Select-Filtered value 04.
004100     88  PM-Trn-Totals          value 05.
004200     88  PM-Trn-Cat-Summary     value 06.
004300*
004400*    TransferService (pm040) function codes.
004500     88  PM-Trf-Post-New  value 01.
004600     88  PM-Trf-Delete    value 02.
004700     88  PM-Trf-Select    value 03.
004800*
004900*    DashboardService (pm050) function codes.
005000     88  PM-Dash-Weekly   value 01.
005100     88  PM-Dash-Monthly  value 02.
005200     88  PM-Dash-Yearly   value 03.
005300     88  PM-Dash-Custom   value 04.
005400*
