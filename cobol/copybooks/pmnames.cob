000100* File name table for the PM suite - cut down from the old system-wide
000200* wsnames shape (which carried the full Sales/Stock/Purchase/GL/IRS/
000300* Payroll file set) to the five files this system actually owns.
000400* 24/11/25 vbc - Created, trimmed to PM's own five files.
000500*
000600 01  File-Defs.
000700     02  file-defs-a.
000800         03  file-01   pic x(20)  value "PMACCT.DAT".
000900         03  file-02   pic x(20)  value "PMCAT.DAT".
001000         03  file-03   pic x(20)  value "PMTRN.DAT".
001100         03  file-04   pic x(20)  value "PMTRF.DAT".
001200         03  file-05   pic x(20)  value "PMDASH.PRT".
001300     02  filler         redefines file-defs-a.
001400         03  System-File-Names   pic x(20) occurs 5.
001500     02  File-Defs-Count         binary-short value 5.
001600*    file-01 = ACCOUNT-FILE,    file-02 = CATEGORY-FILE,
001700*    file-03 = TRANSACTION-FILE, file-04 = TRANSFER-FILE,
001800*    file-05 = SUMMARY-REPORT.
001900*
