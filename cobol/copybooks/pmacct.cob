000100*******************************************
000200*                                          *
000300*  Record Definition For Account Master    *
000400*     Uses Acct-Id as key                  *
000500*******************************************
000600*  File size 80 bytes.
000700*
000800* 24/11/25 vbc - Created.
000900* 29/11/25 vbc - Acct-Balance and the two timestamps packed (comp-3 /
001000*                comp) to bring the record back down to the 80 quoted
001100*                in the file layout sheet - was running to 88 as all
001200*                display.
001300*
001400 01  PM-Account-Record.
001500*    Acct-Id      - account key, e.g. "cash", "bank", "credit".
001600     03  Acct-Id              pic x(12).
001700*    Acct-Name    - display name.
001800     03  Acct-Name            pic x(30).
001900*    Acct-Balance - current balance.
002000     03  Acct-Balance         pic s9(9)v99  comp-3.
002100*    Acct-Color   - display colour code, e.g. "#10b981".
002200     03  Acct-Color           pic x(07).
002300*    Acct-Created-Ts / Acct-Updated-Ts - ccyymmddhhmmss.
002400     03  Acct-Created-Ts      pic 9(14)     comp.
002500     03  Acct-Updated-Ts      pic 9(14)     comp.
002600     03  filler               pic x(09).
002700*
