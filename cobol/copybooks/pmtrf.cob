000100*******************************************
000200*                                          *
000300*  Record Definition For Transfer File     *
000400*     Uses Trf-Id as key                   *
000500*******************************************
000600*  File size 115 bytes.
000700*
000800* 25/11/25 vbc - Created.
000900*
001000 01  PM-Transfer-Record.
001100*    Trf-Id        - transfer key.
001200     03  Trf-Id               pic x(12).
001300*    Trf-From-Acct - source account key.
001400     03  Trf-From-Acct        pic x(12).
001500*    Trf-To-Acct   - destination account key.
001600     03  Trf-To-Acct          pic x(12).
001700*    Trf-Amount    - must be greater than zero.
001800     03  Trf-Amount           pic s9(9)v99  comp-3.
001900*    Trf-Desc      - description.
002000     03  Trf-Desc             pic x(40).
002100*    Trf-Datetime / Trf-Created-Ts - ccyymmddhhmmss.
002200     03  Trf-Datetime         pic 9(14)     comp.
002300     03  Trf-Created-Ts       pic 9(14)     comp.
002400     03  filler               pic x(17).
002500*
