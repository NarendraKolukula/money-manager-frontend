000100*******************************************
000200*                                          *
000300*  Working Storage For The Dashboard       *
000400*        Summary Report                    *
000500*                                          *
000600*  Same shape as the old company-history   *
000700*  QTD/YTD accumulator block, but one      *
000800*  row per category / per period instead   *
000900*  of one row per quarter.                 *
001000*******************************************
001100*
001200* 26/11/25 vbc - Created.
001300* 03/12/25 vbc - PM-Dsum-Period-Tbl widened from 4 to 6 rows, monthly
001400*                comparison needs 6 not 4.
001500*
001600 01  PM-Dashboard-Summary.
001700     03  PM-Dsum-Period-Start     pic 9(14)     comp.
001800     03  PM-Dsum-Period-End       pic 9(14)     comp.
001900     03  PM-Dsum-Total-Income     pic s9(9)v99  comp-3.
002000     03  PM-Dsum-Total-Expense    pic s9(9)v99  comp-3.
002100     03  PM-Dsum-Balance          pic s9(9)v99  comp-3.
002200     03  PM-Dsum-Read-Cnt         binary-long unsigned.
002300     03  PM-Dsum-Posted-Cnt       binary-long unsigned.
002400     03  PM-Dsum-Rejected-Cnt     binary-long unsigned.
002500*
002600*    Category breakdown - one row per category seen in the period,
002700*    PM-Dsum-Cat-Cnt entries used tells how many of the 40 rows are live.
002800*
002900     03  PM-Dsum-Cat-Cnt          binary-short unsigned.
003000     03  PM-Dsum-Cat-Tbl                        occurs 40 times
003100                                   indexed by PM-Dsum-Cat-Ix.
003200         05  Cs-Cat-Id            pic x(16).
003300         05  Cs-Cat-Name          pic x(30).
003400         05  Cs-Icon              pic x(20).
003500         05  Cs-Type              pic x(01).
003600         05  Cs-Amount            pic s9(9)v99  comp-3.
003700         05  Cs-Count             pic 9(05).
003800         05  filler               pic x(03).
003900*
004000*    Period comparison - oldest first, row count set by the caller
004100*    (4 weekly / 6 monthly / 3 yearly / 0 custom).
004200*
004300     03  PM-Dsum-Period-Row-Cnt   binary-short unsigned.
004400     03  PM-Dsum-Period-Tbl                     occurs 6 times
004500                                   indexed by PM-Dsum-Period-Ix.
004600         05  Pd-Label             pic x(12).
004700         05  Pd-Income            pic s9(9)v99  comp-3.
004800         05  Pd-Expense           pic s9(9)v99  comp-3.
004900         05  filler               pic x(04).
005000*
