000100*******************************************
000200*                                          *
000300*  Generic Working Storage - Date / Time  *
000400*        Breakdown For The PM Suite       *
000500*                                          *
000600*  Same WS-Date-formats shape the start-   *
000700*  of-day module has always used, plus     *
000800*  the 12-hour edit-window test fields     *
000900*  TransactionService needs.               *
001000*******************************************
001100*
001200* 24/11/25 vbc - Created.
001300*
001400 01  PM-Today.
001500     03  PM-Today-Ccyy       pic 9(4).
001600     03  PM-Today-Mm         pic 99.
001700     03  PM-Today-Dd         pic 99.
001800     03  PM-Today-Hh         pic 99.
001900     03  PM-Today-Min        pic 99.
002000     03  PM-Today-Ss         pic 99.
002100 01  PM-Today-Ts redefines PM-Today
002200                         pic 9(14).
002300*
002400*    Edit-window test - 12 whole hours from creation.
002500*
002600 01  PM-Edit-Window.
002700     03  PM-Ew-Now-Ts        pic 9(14)  comp.
002800     03  PM-Ew-Created-Ts    pic 9(14)  comp.
002900     03  PM-Ew-Hours-Elapsed binary-long.
003000     03  PM-Ew-Editable      pic x      value "N".
003100         88  PM-Ew-Is-Editable         value "Y".
003200         88  PM-Ew-Not-Editable        value "N".
003300     03  filler              pic x(04).
003400*
003500*    Period boundaries handed to / returned from maps04 - ccyymmddhhmmss
003600*    both ends, inclusive.
003700*
003800 01  PM-Period-Bounds.
003900     03  PM-Pb-Start-Ts      pic 9(14)  comp.
004000     03  PM-Pb-End-Ts        pic 9(14)  comp.
004100     03  PM-Pb-Kind          pic x(01).
004200         88  PM-Pb-Weekly              value "W".
004300         88  PM-Pb-Monthly             value "M".
004400         88  PM-Pb-Yearly              value "Y".
004500         88  PM-Pb-Custom              value "C".
004600     03  filler              pic x(04).
004700*
