000100*******************************************
000200*                                          *
000300*  Record Definition For Category          *
000400*         Reference File                   *
000500*     Uses Cat-Id as key                   *
000600*******************************************
000700*  File size 67 bytes per the layout sheet - kept at 68 to carry the
000800*  one filler byte this shop puts on every record, resize if it ever
000900*  matters.
001000*
001100* 24/11/25 vbc - Created.
001200*
001300 01  PM-Category-Record.
001400*    Cat-Id   - category key, e.g. "fuel", "salary".
001500     03  Cat-Id               pic x(16).
001600*    Cat-Name - display name.
001700     03  Cat-Name             pic x(30).
001800*    Cat-Icon - icon name.
001900     03  Cat-Icon             pic x(20).
002000*    Cat-Type - I = income, E = expense.
002100     03  Cat-Type             pic x(01).
002200     03  filler               pic x(01).
002300*
