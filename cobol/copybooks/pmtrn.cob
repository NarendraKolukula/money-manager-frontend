000100*******************************************
000200*                                          *
000300*  Record Definition For Transaction File  *
000400*     Uses Trn-Id as key                   *
000500*******************************************
000600*  File size 167 bytes.
000700*
000800* 24/11/25 vbc - Created.
000900* 27/11/25 vbc - Amount and the three timestamps packed (comp-3 / comp)
001000*                same as the account file, filler widened to suit.
001100*
001200 01  PM-Transaction-Record.
001300*    Trn-Id       - transaction key.
001400     03  Trn-Id               pic x(12).
001500*    Trn-Type     - I income / E expense.
001600     03  Trn-Type             pic x(01).
001700*    Trn-Amount   - must be greater than zero.
001800     03  Trn-Amount           pic s9(9)v99  comp-3.
001900*    Trn-Desc     - description.
002000     03  Trn-Desc             pic x(40).
002100*    Trn-Category - category key.
002200     03  Trn-Category         pic x(16).
002300*    Trn-Division - P personal / O office.
002400     03  Trn-Division         pic x(01).
002500*    Trn-Acct-Id  - account the movement posts to.
002600     03  Trn-Acct-Id          pic x(12).
002700*    Trn-Datetime / Trn-Created-Ts / Trn-Updated-Ts - ccyymmddhhmmss.
002800     03  Trn-Datetime         pic 9(14)     comp.
002900     03  Trn-Created-Ts       pic 9(14)     comp.
003000     03  Trn-Updated-Ts       pic 9(14)     comp.
003100     03  filler               pic x(55).
003200*
003300* Run-control header, same shape as the old Chk-Hdr record - written as
003400* a zero-key record ahead of the real transactions so a rerun can tell
003500* how many were read/posted/rejected last time without re-reading the
003600* whole file.
003700*
003800 01  PM-Transaction-Hdr-Record.
003900     03  Trn-Hdr-Id               pic x(12)  value "000000000000".
004000     03  Trn-Hdr-Read-Cnt         binary-long unsigned.
004100     03  Trn-Hdr-Posted-Cnt       binary-long unsigned.
004200     03  Trn-Hdr-Rejected-Cnt     binary-long unsigned.
004300     03  filler                   pic x(143).
004400*
